000100*VMRECLST.CPY
000200*
000300*VITAL-SIGN MONITORING SYSTEM
000400*SINGLE-VITAL RECORD LIST AND STRATEGY RESULT AREA -- THE
000500*LINKAGE VMALERT BUILDS FOR EACH OF THE THREE STRATEGY
000600*MEMBERS.  ONE LIST HOLDS ONE PATIENT'S READINGS FOR ONE
000700*VITAL, ALREADY IN TIMESTAMP ORDER.
000800*
000900*D.OSEI    08/09/95  ORIGINAL, FOR THE BLOOD-PRESSURE MEMBER
001000*D.OSEI    08/28/95  REUSED FOR HEART-RATE AND SATURATION
001100*                    RATHER THAN WRITE TWO MORE COPYBOOKS
001110*R.OKONKWO 04/18/01  ADDED VM-RL-QUALITY-CODE TO EACH ENTRY --
001120*                    STRATEGIES WERE FIRING ON REJECTED READINGS
001130*                    PULLED IN FROM THE BEDSIDE-MONITOR FEED
001140*                    (TKT 7455)

001300 01  VM-RECORD-LIST.
001400     05  VM-RL-COUNT                  PIC 9(03) COMP-3.
001500     05  VM-RL-ENTRY OCCURS 500 TIMES
001600             INDEXED BY VM-RL-IDX.
001700         10  VM-RL-TS                  PIC 9(13).
001800         10  VM-RL-VALUE               PIC S9(05)V9(02).
001810         10  VM-RL-QUALITY-CODE        PIC X(01) VALUE 'G'.
001820             88  VM-RL-QUAL-GOOD      VALUE 'G'.
001830             88  VM-RL-QUAL-SUSPECT   VALUE 'S'.
001840             88  VM-RL-QUAL-REJECTED  VALUE 'R'.
001900         10  FILLER                    PIC X(04).
002000     05  FILLER                       PIC X(10).

002200*RESULT HANDED BACK BY THE STRATEGY -- FIRST HIT WINS, OR
002300*VM-SR-NO-ALERT IF THE SCAN FOUND NOTHING.
002400 01  VM-STRATEGY-RESULT.
002500     05  VM-SR-PATIENT-ID             PIC 9(05).
002510     05  VM-SR-PATIENT-ALPHA
002520         REDEFINES VM-SR-PATIENT-ID   PIC X(05).
002600     05  VM-SR-FOUND                  PIC X(01).
002700         88  VM-SR-ALERT-FOUND        VALUE 'Y'.
002800         88  VM-SR-NO-ALERT           VALUE 'N'.
002900     05  VM-SR-COND                   PIC X(80).
003000     05  VM-SR-TS                     PIC 9(13).
003100     05  VM-SR-TS-GROUPS
003200         REDEFINES VM-SR-TS.
003300         10  VM-SR-TS-HI               PIC 9(07).
003400         10  VM-SR-TS-LO               PIC 9(06).
003410     05  VM-SR-STRATEGY-CODE          PIC X(02) VALUE SPACES.
003420         88  VM-SR-STRAT-BP           VALUE 'BP'.
003430         88  VM-SR-STRAT-HR           VALUE 'HR'.
003440         88  VM-SR-STRAT-O2           VALUE 'O2'.
003500     05  FILLER                       PIC X(05).
