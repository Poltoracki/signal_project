000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VMALRMGR.
000300 AUTHOR. H. PATEL.
000400 INSTALLATION. CLINICAL SYSTEMS -- BATCH MONITORING GROUP.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.

000900*----------------------------------------------------------------
001000*CHANGE LOG
001100*----------------------------------------------------------------
001200*DATE     BY    TICKET  DESCRIPTION
001300*-------- ----- ------- ------------------------------------
001400*03/14/91 HP    ----    ORIGINAL -- ALERT COUNTER ONLY, NO
001500*                       DECORATION SUPPORT
001600*07/02/93 HP    3140    ADDED DECORATE-PRIORITY REQUEST FOR
001700*                       THE NEW HIGH-PRIORITY BP ALERTS
001800*08/09/95 DO    5528    ADDED DECORATE-REPEAT REQUEST -- SHIFT
001900*                       NURSES WANTED A REPEAT COUNT ON THE
002000*                       SATURATION NAG ALERTS INSTEAD OF ONE
002100*                       LINE PER READING
002200*02/14/97 DO    6002    GET-COUNT REQUEST ADDED SO VMALERT CAN
002300*                       PRINT THE END-OF-JOB TOTAL ITSELF
002400*11/30/98 MA    7010    Y2K REVIEW -- NO DATE FIELDS IN THIS
002500*                       MEMBER, NO CHANGE REQUIRED
002600*04/18/01 RO    7455    PRIORITY TEXT NOW COMES FROM A TABLE
002700*                       KEYED BY PRIORITY CODE RATHER THAN
002800*                       BEING PASSED IN BY THE CALLER
002900*09/25/03 RO    8120    LOG-AND-COUNT DISPLAYS THROUGH SYSOUT
003000*                       LINE PRINTER SPOOL, NOT THE CONSOLE
003100*01/12/04 RO    8244    DECORATE-PRIORITY/REPEAT WERE TRUNCATING
003150*                       VM-ALRMGR-COND-IN TO ITS FIRST WORD --
003200*                       STRING ... DELIMITED BY SPACE STOPS AT
003250*                       THE FIRST EMBEDDED SPACE, NOT THE
003300*                       TRAILING PAD.  ADDED 0500-CALC-COND-LEN
003350*                       TO TRIM THE PAD BEFORE THE STRING RUNS.
003400*----------------------------------------------------------------

003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.

004300 DATA DIVISION.

004310 ******************************************************************
004311 *                                                                *
004312 *A    ABSTRACT..                                                 *
004313 *  U4 ALERT DECORATOR/COUNTER -- CALLED BY VMALERT AND           *
004314 *  BY THE THREE U3 STRATEGY MEMBERS.  FOUR REQUESTS:             *
004315 *  DECORATE-PRIORITY, DECORATE-REPEAT, LOG-AND-COUNT,            *
004316 *  GET-COUNT.  NO FILES OF ITS OWN -- WORKS ENTIRELY             *
004317 *  ON THE PASSED VM-ALRMGR-REQUEST-AREA.                         *
004318 *                                                                *
004319 *J    JCL..                                                      *
004320 *                                                                *
004321 * NONE -- LINK-EDITED INTO VMALERT, VMBPSTRA,                    *
004322 * VMHRSTRA AND VMO2STRA, NOT RUN AS A STEP OF                    *
004323 * ITS OWN.                                                       *
004324 *                                                                *
004325 *P    ENTRY PARAMETERS..                                         *
004326 *     VM-ALRMGR-REQUEST-AREA -- REQ CODE PLUS THE                *
004327 *     PRIORITY/REPEAT/CONDITION FIELDS THE REQUEST               *
004328 *     NEEDS (SEE VMALRREC FOR LAYOUT).                           *
004329 *                                                                *
004330 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
004331 *     NONE -- INVALID REQUEST CODE FALLS THROUGH                 *
004332 *     EVALUATE TRUE WITH NO ACTION TAKEN.                        *
004333 *                                                                *
004334 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004335 *     NONE.                                                      *
004336 *                                                                *
004337 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
004338 *     VMALRREC ---- ALERT RECORD / DECORATOR WORK AREA           *
004339 *                                                                *
004340 ******************************************************************

004400 WORKING-STORAGE SECTION.

004600*THIS COUNTER LIVES FOR THE LIFE OF THE RUN UNIT -- IT IS NOT
004700*RESET ON ENTRY, SO IT KEEPS COUNTING ACROSS EVERY CALL FROM
004800*VMALERT AND FROM ANY STRATEGY MEMBER THAT LOGS DIRECTLY.
004900 77  WS-ALERT-COUNT              PIC 9(07) COMP-3 VALUE ZERO.
005000 77  WS-SUB                      PIC 9(01) COMP.

005100*TKT 8244 -- BACKS UP FROM THE RIGHT-HAND END OF THE INCOMING
005150*CONDITION TEXT TO FIND WHERE THE TRAILING PAD ACTUALLY STARTS.
005200 77  WS-COND-LEN                 PIC 9(02) COMP.

005400 01  WS-PRIORITY-LEVELS.
005500     05  FILLER                  PIC X(06) VALUE 'LOW   '.
005600     05  FILLER                  PIC X(06) VALUE 'MEDIUM'.
005700     05  FILLER                  PIC X(06) VALUE 'HIGH  '.
005800 01  WS-PRIORITY-LEVELS-R REDEFINES WS-PRIORITY-LEVELS.
005900     05  WS-PRIORITY-LEVEL-ENTRY PIC X(06) OCCURS 3 TIMES.

006100 01  WS-SYSOUT-LINE.
006200     05  WS-SYSOUT-TAG           PIC X(07) VALUE 'ALERT: '.
006300     05  WS-SYSOUT-TEXT          PIC X(120).
006400     05  FILLER                  PIC X(03).

006600 LINKAGE SECTION.

006700*SHARED ALERT RECORD / DECORATOR WORK AREA
006800 COPY VMALRREC.

008400 PROCEDURE DIVISION USING VM-ALRMGR-REQUEST-AREA.

008600 0000-MAINLINE.
008700     EVALUATE TRUE
008800         WHEN VM-REQ-DECORATE-PRIORITY
008900             PERFORM 1000-DECORATE-PRIORITY THRU 1099-EXIT
009000         WHEN VM-REQ-DECORATE-REPEAT
009100             PERFORM 2000-DECORATE-REPEAT THRU 2099-EXIT
009200         WHEN VM-REQ-LOG-AND-COUNT
009300             PERFORM 3000-LOG-AND-COUNT THRU 3099-EXIT
009400         WHEN VM-REQ-GET-COUNT
009500             PERFORM 4000-GET-COUNT THRU 4099-EXIT
009600         WHEN OTHER
009700             DISPLAY 'VMALRMGR - BAD REQUEST ' VM-ALRMGR-REQ-CODE
009800     END-EVALUATE.
009900     GOBACK.

010100*----------------------------------------------------------------
010200*TKT 8244 -- VM-ALRMGR-COND-IN COMES IN PADDED WITH SPACES TO
010300*ITS FULL PIC X(80).  DELIMITED BY SPACE ON A MULTI-WORD PHRASE
010400*STOPS AT THE FIRST EMBEDDED SPACE, SO THE OLD CODE HAD TO STOP
010500*USING IT ON THIS FIELD.  THIS PARAGRAPH BACKS WS-COND-LEN UP
010600*FROM 80 UNTIL IT LANDS ON THE LAST NON-SPACE BYTE.
010700*----------------------------------------------------------------
010800 0500-CALC-COND-LEN.
010900     SET WS-COND-LEN TO 80.
011000     PERFORM 0510-BACK-UP-COND-LEN THRU 0519-EXIT
011100         UNTIL WS-COND-LEN = 1
011200         OR VM-ALRMGR-COND-IN (WS-COND-LEN:1) NOT = SPACE.
011300 0599-EXIT.
011400     EXIT.

011600 0510-BACK-UP-COND-LEN.
011700     SUBTRACT 1 FROM WS-COND-LEN.
011800 0519-EXIT.
011900     EXIT.

012100*----------------------------------------------------------------
012200*[PRIORITY: <LEVEL>] <TEXT> -- LEVEL COMES FROM THE TABLE ABOVE,
012300*KEYED BY THE CALLER'S ONE-DIGIT PRIORITY CODE.
012400*----------------------------------------------------------------
012500 1000-DECORATE-PRIORITY.
012600     SET WS-SUB TO VM-ALRMGR-PRIORITY-CODE.
012700     IF WS-SUB < 1 OR WS-SUB > 3
012800         MOVE 'LOW   ' TO VM-ALRMGR-PRIORITY-TEXT
012900     ELSE
013000         MOVE WS-PRIORITY-LEVEL-ENTRY (WS-SUB)
013100             TO VM-ALRMGR-PRIORITY-TEXT
013200     END-IF.
013300     PERFORM 0500-CALC-COND-LEN THRU 0599-EXIT.
013400     STRING '[Priority: ' DELIMITED BY SIZE
013500         VM-ALRMGR-PRIORITY-TEXT DELIMITED BY SPACE
013600         '] ' DELIMITED BY SIZE
013700         VM-ALRMGR-COND-IN (1:WS-COND-LEN) DELIMITED BY SIZE
013800         INTO VM-ALRMGR-COND-OUT
013900     END-STRING.
014000 1099-EXIT.
014100     EXIT.

014300*----------------------------------------------------------------
014400*<TEXT> (REPEATED <N> TIMES)
014500*----------------------------------------------------------------
014600 2000-DECORATE-REPEAT.
014700     MOVE SPACES TO VM-ALRMGR-COND-OUT.
014800     PERFORM 0500-CALC-COND-LEN THRU 0599-EXIT.
014900     STRING VM-ALRMGR-COND-IN (1:WS-COND-LEN) DELIMITED BY SIZE
015000         ' (Repeated ' DELIMITED BY SIZE
015100         VM-ALRMGR-REPEAT-COUNT DELIMITED BY SIZE
015200         ' times)' DELIMITED BY SIZE
015300         INTO VM-ALRMGR-COND-OUT
015400     END-STRING.
015500 2099-EXIT.
015600     EXIT.

015800*----------------------------------------------------------------
015900*ALERT: <MESSAGE> -- ONE LINE TO SYSOUT, ONE ADD TO THE RUN'S
016000*ALERT COUNT.  TKT 8120 MOVED THIS OFF THE OPERATOR CONSOLE.
016100*----------------------------------------------------------------
016200 3000-LOG-AND-COUNT.
016300     MOVE VM-ALRMGR-MESSAGE-TEXT TO WS-SYSOUT-TEXT.
016400     DISPLAY WS-SYSOUT-LINE.
016500     ADD 1 TO WS-ALERT-COUNT.
016600     MOVE WS-ALERT-COUNT TO VM-ALRMGR-TOTAL-COUNT.
016700 3099-EXIT.
016800     EXIT.

017000 4000-GET-COUNT.
017100     MOVE WS-ALERT-COUNT TO VM-ALRMGR-TOTAL-COUNT.
017200 4099-EXIT.
017300     EXIT.
