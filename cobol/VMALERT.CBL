000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VMALERT.
000300 AUTHOR. H. PATEL.
000400 INSTALLATION. CLINICAL SYSTEMS -- BATCH MONITORING GROUP.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.

000800*----------------------------------------------------------------
000900*CHANGE LOG
001000*----------------------------------------------------------------
001100*DATE     BY    TICKET  DESCRIPTION
001200*-------- ----- ------- ------------------------------------
001300*03/14/91 HP    ----    ORIGINAL -- READS OBSIN, HOLDS ONE
001400*                       SHIFT OF READINGS IN CORE, WRITES
001500*                       ONE ALERT LINE PER RULE HIT
001600*07/02/93 HP    3140    ADDED SYSTOLIC/DIASTOLIC TREND RULES
001700*                       ALONGSIDE THE ORIGINAL CRITICAL-
001800*                       VALUE-ONLY CHECK
001900*08/09/95 DO    5528    ADDED THE STRATEGY DISPATCH (U3) AND
002000*                       THE CALLS TO VMALRMGR FOR PRIORITY,
002100*                       REPEAT AND THE RUNNING ALERT COUNT
002200*02/14/97 DO    6010    SATURATION RAPID-DROP GAP CONFIRMED
002300*                       AT 6,000,000MS FOR THIS MEMBER -- SEE
002400*                       VMO2STRA FOR THE STRATEGY'S OWN,
002500*                       TIGHTER GAP
002600*11/30/98 MA    7010    Y2K REVIEW -- TIMESTAMPS ARE EPOCH
002700*                       MILLIS THROUGHOUT, NO 2-DIGIT YEAR
002800*                       FIELDS FOUND, NO CHANGE REQUIRED
002900*04/18/01 RO    7460    INSUFFICIENT-RECORDS NOTICE ADDED FOR
003000*                       EACH VITAL WHOSE SUBSET COMES UP
003100*                       SHORT, NURSING STATION WAS ASKING
003200*                       WHY SOME SHIFTS SHOWED NO ALERTS
003300*06/03/02 RO    7900    TREND TEST ORDER IN THE ENGINE (2212/
003400*                       2222) SWAPPED AHEAD OF THE CRITICAL
003500*                       TEST TO MATCH VMBPSTRA -- SEE THAT
003600*                       MEMBERS OWN LOG FOR THE SAME CHANGE
003700*09/25/03 RO    8120    DUPLICATE-READING SUPPRESSION ADDED
003800*                       TO 1000-STORE-ONE-RECORD -- THE FEED
003900*                       FROM RADIOLOGY WAS RESENDING LINES
004000*04/02/07 RO    9012    ADDED THE 3-KEY SWITCH VALIDATION IN
004100*                       0100-OPEN-FILES -- OPERATOR HAD TWO
004200*                       UPSI BITS ON AT ONCE AND GOT A SILENT
004300*                       BLEND OF TWO STRATEGIES INSTEAD OF ONE
004310*01/12/04 RO    8244    2214/2224/2232/2234 CONDITION PHRASES
004320*                       AND THE 2900/2910 OUTPUT LINES USED
004330*                       STRING ... DELIMITED BY SPACE AGAINST
004340*                       MULTI-WORD TEXT -- TRUNCATED TO THE
004350*                       FIRST WORD.  CRITICAL-TEST PHRASES ARE
004360*                       NOW FIXED LITERALS; 2900/2910 NOW TRIM
004370*                       THE TRAILING PAD BEFORE THE STRING RUNS
004380*02/09/04 RO    8300    THE ENGINE'S OWN WS-ALERT-COND-TEXT/-TS
004385*                       WORK AREA WAS A SEPARATE, UNRELATED COPY
004390*                       OF THE VM-ALERT-RECORD LAYOUT IN VMALRREC
004392*                       -- NEITHER VM-ALERT-PATIENT/-COND/-TS WAS
004394*                       EVER SET.  2900-WRITE-ALERT-LINE NOW
004396*                       BUILDS THE REAL VM-ALERT-RECORD FIELDS.
004400*----------------------------------------------------------------

004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS VM-DIGITS-CLASS IS '0' THRU '9'
005200*UPSI-0/1/2 SELECT THE U3 STRATEGY MEMBER FOR THIS RUN --
005300*EXACTLY ONE MUST BE ON, SET BY THE OPERATOR AT JOB SUBMIT.
005400     UPSI-0 ON STATUS IS VM-SW-BP-STRATEGY-ON
005500         OFF STATUS IS VM-SW-BP-STRATEGY-OFF
005600     UPSI-1 ON STATUS IS VM-SW-HR-STRATEGY-ON
005700         OFF STATUS IS VM-SW-HR-STRATEGY-OFF
005800     UPSI-2 ON STATUS IS VM-SW-O2-STRATEGY-ON
005900         OFF STATUS IS VM-SW-O2-STRATEGY-OFF.

006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT VM-OBS-FILE ASSIGN TO OBSIN
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-OBS-FILE-STATUS.
006500     SELECT VM-ALERT-FILE ASSIGN TO ALRTOUT
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-ALERT-FILE-STATUS.

006800 DATA DIVISION.
006900 FILE SECTION.

007000*ONE 133-BYTE TEXT LINE PER OBSERVATION, SAME LAYOUT NYRAD
007100*HAS USED SINCE THE FEED WAS FIRST STOOD UP.
007200 FD  VM-OBS-FILE
007300     RECORDING MODE IS F
007400     BLOCK CONTAINS 0 RECORDS.
007500 01  VM-OBS-IN-REC                   PIC X(133).

007600*ONE 133-BYTE TEXT LINE PER ALERT OR NOTICE WRITTEN -- SAME
007700*WIDTH AS THE INPUT SO THE SHOPS EXISTING PRINT UTILITY
007800*HANDLES EITHER FILE WITHOUT CHANGE.
007900 FD  VM-ALERT-FILE
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 01  VM-ALERT-OUT-REC                PIC X(133).

008205 ******************************************************************
008206 *                                                                *
008207 *A    ABSTRACT..                                                 *
008208 *  U1/U2/U3/U4 BATCH -- READS OBSIN, HOLDS ONE SHIFT OF          *
008209 *  VITAL-SIGN READINGS IN CORE PER PATIENT, RUNS THE             *
008210 *  SYSTOLIC/DIASTOLIC/SATURATION RULE ENGINE, DISPATCHES         *
008211 *  THE CONFIGURED U3 STRATEGY MEMBER, CALLS VMALRMGR FOR         *
008212 *  DECORATION/COUNT, WRITES ALRTOUT.                             *
008213 *                                                                *
008214 *J    JCL..                                                      *
008215 *                                                                *
008216 * //VMALERT  EXEC PGM=VMALERT,PARM='/UPSI=BBB'                   *
008217 * //*            ONE OF BITS 0/1/2 ON -- SELECTS BP/HR/O2        *
008218 * //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
008219 * //SYSOUT   DD SYSOUT=*                                         *
008220 * //OBSIN    DD DISP=SHR,DSN=T54.T9511F0.VMALERT.OBSIN           *
008221 * //ALRTOUT  DD DSN=T54.T9511F0.VMALERT.ALRTOUT.DATA,            *
008222 * //            DISP=(,CATLG,CATLG),                             *
008223 * //            UNIT=USER,                                       *
008224 * //            SPACE=(CYL,(5,3),RLSE),                          *
008225 * //            DCB=(RECFM=FB,LRECL=133,BLKSIZE=0)               *
008226 * //*                                                            *
008227 *                                                                *
008228 *P    ENTRY PARAMETERS..                                         *
008229 *     NONE.                                                      *
008230 *                                                                *
008231 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
008232 *     I/O ERROR ON OBSIN OR ALRTOUT                              *
008233 *     ABEND IF UPSI SWITCHES SELECT ZERO OR MORE THAN            *
008234 *     ONE STRATEGY (SEE 0100-OPEN-FILES)                         *
008235 *                                                                *
008236 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
008237 *                                                                *
008238 *     VMALRMGR ---- ALERT DECORATION/COUNT MANAGER               *
008239 *     VMBPSTRA ---- BLOOD PRESSURE STRATEGY (U3)                 *
008240 *     VMHRSTRA ---- HEART RATE STRATEGY (U3)                     *
008241 *     VMO2STRA ---- OXYGEN SATURATION STRATEGY (U3)              *
008242 *     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
008243 *                                                                *
008244 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
008245 *     VMPATTBL ---- IN-CORE PATIENT/OBSERVATION TABLE            *
008246 *     VMOBSREC ---- OBSERVATION RECORD LAYOUT                    *
008247 *     VMALRREC ---- ALERT RECORD / DECORATOR WORK AREA           *
008248 *                                                                *
008249 ******************************************************************

008300 WORKING-STORAGE SECTION.

008400*FILE STATUS BYTES AND END-OF-FILE / VALIDITY SWITCHES USED
008500*THROUGHOUT THE READ AND STORE LOGIC BELOW.
008600 77  WS-OBS-FILE-STATUS              PIC X(02) VALUE SPACES.
008700         88  WS-OBS-FILE-OK               VALUE '00'.
008800         88  WS-OBS-FILE-EOF              VALUE '10'.
008900 77  WS-ALERT-FILE-STATUS            PIC X(02) VALUE SPACES.
009000         88  WS-ALERT-FILE-OK             VALUE '00'.
009100 77  WS-OBS-EOF-SW                   PIC X(01) VALUE 'N'.
009200         88  WS-OBS-EOF                    VALUE 'Y'.
009300 77  WS-LINE-VALID-SW                PIC X(01) VALUE 'Y'.
009400         88  WS-LINE-VALID                VALUE 'Y'.
009500         88  WS-LINE-INVALID              VALUE 'N'.
009600 77  WS-DUP-SW                       PIC X(01) VALUE 'N'.
009700         88  WS-DUP-FOUND                 VALUE 'Y'.
009800 77  WS-PAT-IDX                      PIC 9(03) COMP.
009900 77  WS-OBS-IDX                      PIC 9(03) COMP.
010000 77  WS-SUB                          PIC 9(03) COMP.
010100 77  WS-VITAL-COUNT                  PIC 9(03) COMP.
010200 77  WS-REPEAT-N                     PIC 9(03) COMP-3 VALUE ZERO.
010300 77  WS-TOTAL-ALERTS                 PIC 9(07) COMP-3 VALUE ZERO.

010310*TKT 8244 -- BACKUP-SCAN COUNTERS FOR 2895-CALC-COND-LEN AND
010320*2905-CALC-VITAL-LEN BELOW.  STRING DELIMITED BY SPACE CANNOT
010330*BE TRUSTED ON A MULTI-WORD PHRASE, SO THESE FIND THE REAL
010340*END OF THE TEXT BEFORE THE OUTPUT STRING RUNS.
010350 77  WS-COND-LEN                     PIC 9(02) COMP.
010360 77  WS-VITAL-LEN                    PIC 9(02) COMP.

010400*ONE-CHARACTER FLAG NAMES THE STRATEGY THIS RUN IS CONFIGURED
010500*FOR -- SET ONCE AT 0100-OPEN-FILES FROM THE UPSI SWITCHES.
010600 77  WS-ACTIVE-STRATEGY              PIC X(01) VALUE SPACE.
010700         88  WS-STRATEGY-IS-BP            VALUE 'B'.
010800         88  WS-STRATEGY-IS-HR            VALUE 'H'.
010900         88  WS-STRATEGY-IS-O2            VALUE 'O'.

011000*RAPID-DROP TIME GAP FOR THE U2 ENGINE'S OWN SATURATION
011100*RULE -- 6,000,000MS, SEPARATE FROM VMO2STRA'S 600,000MS
011200*(TKT 6010).  ALSO THE ENGINE'S TREND/CRITICAL THRESHOLDS.
011300 77  WS-RAPID-DROP-GAP               PIC 9(13) COMP-3
011400             VALUE 6000000.

011500*THREE SUCCESSIVE DIFFERENCES USED BY BOTH TREND TESTS BELOW --
011600*ALL THREE MUST AGREE IN SIGN AND EXCEED 10 FOR A HIT.
011700 01  WS-DIFFS.
011800     05  WS-DIFF-1                    PIC S9(06)V9(02).
011900     05  WS-DIFF-2                    PIC S9(06)V9(02).
012000     05  WS-DIFF-3                    PIC S9(06)V9(02).
012100 01  WS-DIFFS-EDIT REDEFINES WS-DIFFS.
012200     05  FILLER                       PIC X(24).

012300*VALUE DROP AND ELAPSED-TIME WORK FOR THE SATURATION RAPID-
012400*DROP TEST -- SEE 2232-SAT-RAPID-DROP-TEST BELOW.
012500 01  WS-GAP-WORK.
012600     05  WS-VALUE-DROP                PIC S9(06)V9(02).
012700     05  WS-TIME-GAP                  PIC S9(13).
012800 01  WS-GAP-WORK-EDIT REDEFINES WS-GAP-WORK.
012900     05  FILLER                       PIC X(21).

013000*FIXED-FORMAT NUMERIC LIFT FROM THE 9-BYTE HOUSE FORMAT IN
013100*VM-OBS-VALUE-TEXT (TKT 5528) -- SIGN, 5 WHOLE, 2 FRACTION.
013200 01  WS-VALUE-PARSE.
013300     05  WS-VP-WHOLE-ALPHA            PIC X(05).
013400     05  WS-VP-WHOLE-NUM
013500         REDEFINES WS-VP-WHOLE-ALPHA  PIC 9(05).
013600     05  WS-VP-FRAC-ALPHA             PIC X(02).
013700     05  WS-VP-FRAC-NUM
013800         REDEFINES WS-VP-FRAC-ALPHA   PIC 9(02).
013900 01  WS-VALUE-PARSE-EDIT REDEFINES WS-VALUE-PARSE.
014000     05  FILLER                       PIC X(07).

014100*13-DIGIT EPOCH MILLIS TIMESTAMP, LIFTED BY REDEFINES RATHER
014200*THAN AN INTRINSIC FUNCTION, SAME HOUSE HABIT AS WS-VALUE-PARSE.
014300 01  WS-TS-PARSE.
014400     05  WS-TS-ALPHA                  PIC X(13).
014500     05  WS-TS-NUM REDEFINES WS-TS-ALPHA
014600         PIC 9(13).
014700 01  WS-TS-PARSE-EDIT REDEFINES WS-TS-PARSE.
014800     05  FILLER                       PIC X(13).

014900*THROWAWAY UNSTRING TARGETS FOR THE PORTIONS OF THE INPUT LINE
015000*THIS PROGRAM DOES NOT CARE ABOUT.
015100 01  WS-LINE-WORK.
015200     05  WS-JUNK-1                    PIC X(20).
015300     05  WS-JUNK-2                    PIC X(20).
015400     05  WS-JUNK-3                    PIC X(20).
015500 01  WS-LINE-WORK-EDIT REDEFINES WS-LINE-WORK.
015600     05  FILLER                       PIC X(60).

015700*ONE PRINT LINE, BUILT IN WS-OUTPUT-LINE AND MOVED TO THE FD
015800*RECORD AT WRITE TIME.
015900 01  WS-OUTPUT-LINE-AREA.
016000     05  WS-OUTPUT-LINE               PIC X(132).
016100     05  FILLER                       PIC X(001).

016150*TKT 8244B -- VITAL-NAME IS THE ONLY PIECE OF THIS OLD WORK AREA
016160*NOT CARRIED BY VM-ALERT-RECORD BELOW (SEE COPY VMALRREC).  THE
016170*CONDITION TEXT/TIMESTAMP NOW LIVE IN VM-ALERT-COND/VM-ALERT-TS
016180*SO THE ONE ALERT LAYOUT SPEC'D FOR U2-U4 IS THE ONE ACTUALLY
016190*BUILT AND WRITTEN, NOT A SEPARATE SHADOW COPY OF IT.
016200 01  WS-ALERT-WORK-AREA.
016300     05  WS-ALERT-VITAL-NAME          PIC X(30).
016400 01  WS-ALERT-WORK-EDIT REDEFINES WS-ALERT-WORK-AREA.
016700     05  FILLER                       PIC X(30).

016800*PER-VITAL RECORD LISTS PASSED TO THE STRATEGY MEMBERS -- LAID
016900*OUT BYTE-FOR-BYTE LIKE VM-RECORD-LIST/VM-STRATEGY-RESULT IN
017000*VMRECLST SO THE CALL USING WORKS ACROSS THE DIFFERENT NAMES.
017100 01  WS-SYS-LIST.
017200     05  WS-SYS-COUNT                 PIC 9(03) COMP-3.
017300     05  WS-SYS-ENTRY OCCURS 500 TIMES
017400             INDEXED BY WS-SYS-IDX.
017500         10  WS-SYS-TS                 PIC 9(13).
017600         10  WS-SYS-VALUE               PIC S9(05)V9(02).
017700         10  FILLER                    PIC X(05).
017800     05  FILLER                       PIC X(10).

017900 01  WS-DIA-LIST.
018000     05  WS-DIA-COUNT                 PIC 9(03) COMP-3.
018100     05  WS-DIA-ENTRY OCCURS 500 TIMES
018200             INDEXED BY WS-DIA-IDX.
018300         10  WS-DIA-TS                 PIC 9(13).
018400         10  WS-DIA-VALUE               PIC S9(05)V9(02).
018500         10  FILLER                    PIC X(05).
018600     05  FILLER                       PIC X(10).

018700 01  WS-SAT-LIST.
018800     05  WS-SAT-COUNT                 PIC 9(03) COMP-3.
018900     05  WS-SAT-ENTRY OCCURS 500 TIMES
019000             INDEXED BY WS-SAT-IDX.
019100         10  WS-SAT-TS                 PIC 9(13).
019200         10  WS-SAT-VALUE               PIC S9(05)V9(02).
019300         10  FILLER                    PIC X(05).
019400     05  FILLER                       PIC X(10).

019500 01  WS-HR-LIST.
019600     05  WS-HR-COUNT                  PIC 9(03) COMP-3.
019700     05  WS-HR-ENTRY OCCURS 500 TIMES
019800             INDEXED BY WS-HR-IDX.
019900         10  WS-HR-TS                  PIC 9(13).
020000         10  WS-HR-VALUE                PIC S9(05)V9(02).
020100         10  FILLER                    PIC X(05).
020200     05  FILLER                       PIC X(10).

020300 01  WS-STRATEGY-RESULT.
020400     05  WS-SR-PATIENT-ID             PIC 9(05).
020500     05  WS-SR-FOUND                  PIC X(01).
020600         88  WS-SR-ALERT-FOUND        VALUE 'Y'.
020700         88  WS-SR-NO-ALERT           VALUE 'N'.
020800     05  WS-SR-COND                   PIC X(80).
020900     05  WS-SR-TS                     PIC 9(13).
021000     05  FILLER                       PIC X(07).

021100*PATIENT STORE, OBSERVATION LAYOUT AND ALERT/DECORATOR AREAS
021200 COPY VMPATTBL.
021300 COPY VMOBSREC.
021400 COPY VMALRREC.

021500 PROCEDURE DIVISION.

021600*----------------------------------------------------------------
021700*TOP OF THE RUN -- OPEN, READ THE WHOLE SHIFT INTO THE PATIENT
021800*TABLE, WALK ALL 100 SLOTS THROUGH THE ENGINE/STRATEGY, THEN
021900*CLOSE OUT AND PRINT THE COUNT.
022000*----------------------------------------------------------------
022100 0000-MAINLINE.
022200     PERFORM 0100-OPEN-FILES THRU 0199-EXIT.
022300     PERFORM 1000-READ-AND-STORE THRU 1099-EXIT
022400         UNTIL WS-OBS-EOF.
022500     PERFORM 2000-PROCESS-PATIENTS THRU 2099-EXIT
022600         VARYING WS-PAT-IDX FROM 1 BY 1
022700         UNTIL WS-PAT-IDX > 100.
022800     PERFORM 9000-FINALIZE THRU 9099-EXIT.
022900     STOP RUN.

023000*----------------------------------------------------------------
023100*OPEN BOTH FILES AND FIX THE ACTIVE STRATEGY FOR THE WHOLE RUN
023200*FROM THE THREE UPSI SWITCHES -- EXACTLY ONE MUST BE ON, TWO OR
023300*ZERO ON IS A JCL SETUP ERROR AND ABENDS THE RUN (TKT 9012).
023400*----------------------------------------------------------------
023500 0100-OPEN-FILES.
023600     OPEN INPUT VM-OBS-FILE.
023700     IF NOT WS-OBS-FILE-OK
023800         DISPLAY 'VMALERT - OBSIN OPEN FAILED, STATUS '
023900             WS-OBS-FILE-STATUS
024000         GO TO 9900-ABEND
024100     END-IF.
024200     OPEN OUTPUT VM-ALERT-FILE.
024300     IF NOT WS-ALERT-FILE-OK
024400         DISPLAY 'VMALERT - ALRTOUT OPEN FAILED, STATUS '
024500             WS-ALERT-FILE-STATUS
024600         GO TO 9900-ABEND
024700     END-IF.
024800     MOVE SPACE TO WS-ACTIVE-STRATEGY.
024900     IF VM-SW-BP-STRATEGY-ON
025000         MOVE 'B' TO WS-ACTIVE-STRATEGY
025100     END-IF.
025200     IF VM-SW-HR-STRATEGY-ON
025300         IF WS-ACTIVE-STRATEGY NOT = SPACE
025400             GO TO 9900-ABEND
025500         END-IF
025600         MOVE 'H' TO WS-ACTIVE-STRATEGY
025700     END-IF.
025800     IF VM-SW-O2-STRATEGY-ON
025900         IF WS-ACTIVE-STRATEGY NOT = SPACE
026000             GO TO 9900-ABEND
026100         END-IF
026200         MOVE 'O' TO WS-ACTIVE-STRATEGY
026300     END-IF.
026400     IF WS-ACTIVE-STRATEGY = SPACE
026500         GO TO 9900-ABEND
026600     END-IF.
026700     MOVE ZERO TO VM-PATIENT-COUNT.
026800     PERFORM 0150-CLEAR-PATIENT THRU 0159-EXIT
026900         VARYING WS-PAT-IDX FROM 1 BY 1
027000         UNTIL WS-PAT-IDX > 100.
027100 0199-EXIT.
027200     EXIT.

027300*SLOT NOT IN USE, ZERO OBSERVATIONS ON FILE -- RUN ONCE PER
027400*PATIENT SLOT AT STARTUP.
027500 0150-CLEAR-PATIENT.
027600     MOVE 'N' TO VM-PATIENT-IN-USE (WS-PAT-IDX).
027700     MOVE ZERO TO VM-PATIENT-OBS-COUNT (WS-PAT-IDX).
027800 0159-EXIT.
027900     EXIT.

028000*----------------------------------------------------------------
028100*U1 -- READ ONE LINE, VALIDATE, PARSE, STORE IN THE PATIENT
028200*TABLE.  DUPLICATE READINGS (SAME TYPE, SAME TIMESTAMP, SAME
028300*PATIENT) ARE DROPPED -- SEE 1050-CHECK-DUPLICATE (TKT 8120).
028400*----------------------------------------------------------------
028500 1000-READ-AND-STORE.
028600     READ VM-OBS-FILE INTO VM-OBS-TEXT-LINE
028700         AT END
028800             SET WS-OBS-EOF TO TRUE
028900         NOT AT END
029000             PERFORM 1010-PARSE-LINE THRU 1019-EXIT
029100             IF WS-LINE-VALID
029200                 PERFORM 1050-STORE-ONE-RECORD THRU 1059-EXIT
029300             END-IF
029400     END-READ.
029500 1099-EXIT.
029600     EXIT.

029700*LINE LOOKS LIKE -- PATIENT ID: NNNNN, TIMESTAMP: NNNNNNNNNNNNN,
029800*LABEL: <VITAL NAME>, DATA: SNNNNN.NN  (S IS + OR -).
029900 1010-PARSE-LINE.
030000     MOVE 'Y' TO WS-LINE-VALID-SW.
030100     UNSTRING VM-OBS-LINE-TEXT DELIMITED BY 'Patient ID: '
030200         OR ', Timestamp: ' OR ', Label: ' OR ', Data: '
030300         INTO WS-JUNK-1, VM-OBS-PATIENT-ID-ALPHA, WS-TS-ALPHA,
030400             VM-OBS-REC-TYPE, VM-OBS-VALUE-TEXT
030500     END-UNSTRING.
030600     IF VM-OBS-PATIENT-ID-ALPHA IS NOT VM-DIGITS-CLASS
030700         OR WS-TS-ALPHA IS NOT VM-DIGITS-CLASS
030800         DISPLAY 'VMALERT - BAD OBSERVATION LINE SKIPPED: '
030900             VM-OBS-LINE-TEXT (1:60)
031000         MOVE 'N' TO WS-LINE-VALID-SW
031100     ELSE
031200         MOVE WS-TS-NUM TO VM-OBS-TIMESTAMP
031300         PERFORM 1015-PARSE-VALUE THRU 1018-EXIT
031400     END-IF.
031500 1019-EXIT.
031600     EXIT.

031700*LIFT THE SIGNED VALUE OUT OF THE 9-BYTE HOUSE FORMAT BY
031800*POSITION -- NO UNSTRING, NO INTRINSIC FUNCTION (TKT 5528).
031900 1015-PARSE-VALUE.
032000     MOVE VM-OBS-VALUE-TEXT (2:5) TO WS-VP-WHOLE-ALPHA.
032100     MOVE VM-OBS-VALUE-TEXT (8:2) TO WS-VP-FRAC-ALPHA.
032200     COMPUTE VM-OBS-MEAS-VALUE =
032300         WS-VP-WHOLE-NUM + (WS-VP-FRAC-NUM / 100).
032400     IF VM-OBS-VALUE-TEXT (1:1) = '-'
032500         COMPUTE VM-OBS-MEAS-VALUE = 0 - VM-OBS-MEAS-VALUE
032600     END-IF.
032700 1018-EXIT.
032800     EXIT.

032900*SLOT IS THE PATIENT-ID ITSELF.  VMALERT ABENDS RATHER THAN
033000*WRAP OR TRUNCATE A PATIENT-ID PAST VM-MAX-PATIENTS, SEE
033100*VMPATTBL.CPY HEADER.
033200 1050-STORE-ONE-RECORD.
033300     IF VM-OBS-PATIENT-ID < 1 OR VM-OBS-PATIENT-ID > 100
033400         GO TO 9900-ABEND
033500     END-IF.
033600     SET WS-PAT-IDX TO VM-OBS-PATIENT-ID.
033700     SET VM-PATIENT-ACTIVE (WS-PAT-IDX) TO TRUE.
033800     MOVE VM-OBS-PATIENT-ID TO VM-PATIENT-ID (WS-PAT-IDX).
033900     PERFORM 1055-CHECK-DUPLICATE THRU 1058-EXIT.
034000     IF NOT WS-DUP-FOUND
034100         SET WS-OBS-IDX TO VM-PATIENT-OBS-COUNT (WS-PAT-IDX)
034200         SET WS-OBS-IDX UP BY 1
034300         IF WS-OBS-IDX <= 500
034400             SET VM-OBS-IDX (WS-PAT-IDX) TO WS-OBS-IDX
034500             MOVE VM-OBS-PATIENT-ID TO
034600                 VM-OBS-ID (WS-PAT-IDX, WS-OBS-IDX)
034700             MOVE VM-OBS-TIMESTAMP TO
034800                 VM-OBS-TS (WS-PAT-IDX, WS-OBS-IDX)
034900             MOVE VM-OBS-REC-TYPE TO
035000                 VM-OBS-TYPE (WS-PAT-IDX, WS-OBS-IDX)
035100             MOVE VM-OBS-MEAS-VALUE TO
035200                 VM-OBS-VALUE (WS-PAT-IDX, WS-OBS-IDX)
035300             SET VM-PATIENT-OBS-COUNT (WS-PAT-IDX) TO WS-OBS-IDX
035400         END-IF
035500     END-IF.
035600 1059-EXIT.
035700     EXIT.

035800*SAME TYPE AND SAME TIMESTAMP FOR THIS PATIENT ALREADY ON
035900*FILE -- THE RADIOLOGY FEED RESENDS LINES ON RETRY (TKT 8120).
036000 1055-CHECK-DUPLICATE.
036100     MOVE 'N' TO WS-DUP-SW.
036200     SET WS-VITAL-COUNT TO VM-PATIENT-OBS-COUNT (WS-PAT-IDX).
036300     PERFORM 1056-SCAN-ONE-OBS THRU 1057-EXIT
036400         VARYING WS-OBS-IDX FROM 1 BY 1
036500         UNTIL WS-OBS-IDX > WS-VITAL-COUNT OR WS-DUP-FOUND.
036600 1058-EXIT.
036700     EXIT.

036800*SAME TYPE, SAME TIMESTAMP AS THE RECORD JUST PARSED --
036900*THAT MAKES IT THE DUPLICATE THE RADIOLOGY FEED RESENT.
037000 1056-SCAN-ONE-OBS.
037100     IF VM-OBS-TYPE (WS-PAT-IDX, WS-OBS-IDX) = VM-OBS-REC-TYPE
037200         AND VM-OBS-TS (WS-PAT-IDX, WS-OBS-IDX) = VM-OBS-TIMESTAMP
037300         SET WS-DUP-FOUND TO TRUE
037400     END-IF.
037500 1057-EXIT.
037600     EXIT.

037700*----------------------------------------------------------------
037800*U2/U3/U4 -- ONE ACTIVE PATIENT SLOT: BUILD THE FOUR PER-VITAL
037900*LISTS, RUN THE RULE ENGINE OVER EACH, THEN THE CONFIGURED
038000*STRATEGY.  ARRIVAL ORDER IS TIMESTAMP ORDER -- READINGS ARE
038100*MONOTONIC PER RUN, SO NO SEPARATE SORT STEP IS NEEDED.
038200*----------------------------------------------------------------
038300 2000-PROCESS-PATIENTS.
038400     IF VM-PATIENT-ACTIVE (WS-PAT-IDX)
038500         PERFORM 2100-BUILD-SUBSETS THRU 2199-EXIT
038600         PERFORM 2200-RUN-ENGINE THRU 2299-EXIT
038700         PERFORM 3000-RUN-STRATEGY THRU 3099-EXIT
038800     END-IF.
038900 2099-EXIT.
039000     EXIT.

039100*RESET ALL FOUR SUBSET COUNTS AND RECLASSIFY EVERY OBSERVATION
039200*THIS PATIENT HAS ON FILE INTO ITS OWN VITALS LIST.
039300 2100-BUILD-SUBSETS.
039400     MOVE ZERO TO WS-SYS-COUNT WS-DIA-COUNT
039500         WS-SAT-COUNT WS-HR-COUNT.
039600     SET WS-VITAL-COUNT TO VM-PATIENT-OBS-COUNT (WS-PAT-IDX).
039700     PERFORM 2150-CLASSIFY-ONE-OBS THRU 2159-EXIT
039800         VARYING WS-OBS-IDX FROM 1 BY 1
039900         UNTIL WS-OBS-IDX > WS-VITAL-COUNT.
040000 2199-EXIT.
040100     EXIT.

040200*VITAL NAME TEXT MATCHES THE LABEL FIELD EXACTLY AS RECEIVED
040300*FROM RADIOLOGY -- ANY OTHER LABEL TEXT IS SIMPLY DROPPED HERE.
040400 2150-CLASSIFY-ONE-OBS.
040500     EVALUATE VM-OBS-TYPE (WS-PAT-IDX, WS-OBS-IDX)
040600         WHEN 'systolic blood pressure'
040700             SET WS-SYS-IDX TO WS-SYS-COUNT
040800             SET WS-SYS-IDX UP BY 1
040900             MOVE VM-OBS-TS (WS-PAT-IDX, WS-OBS-IDX)
041000                 TO WS-SYS-TS (WS-SYS-IDX)
041100             MOVE VM-OBS-VALUE (WS-PAT-IDX, WS-OBS-IDX)
041200                 TO WS-SYS-VALUE (WS-SYS-IDX)
041300             SET WS-SYS-COUNT TO WS-SYS-IDX
041400         WHEN 'diastolic blood pressure'
041500             SET WS-DIA-IDX TO WS-DIA-COUNT
041600             SET WS-DIA-IDX UP BY 1
041700             MOVE VM-OBS-TS (WS-PAT-IDX, WS-OBS-IDX)
041800                 TO WS-DIA-TS (WS-DIA-IDX)
041900             MOVE VM-OBS-VALUE (WS-PAT-IDX, WS-OBS-IDX)
042000                 TO WS-DIA-VALUE (WS-DIA-IDX)
042100             SET WS-DIA-COUNT TO WS-DIA-IDX
042200         WHEN 'blood oxygen saturation'
042300             SET WS-SAT-IDX TO WS-SAT-COUNT
042400             SET WS-SAT-IDX UP BY 1
042500             MOVE VM-OBS-TS (WS-PAT-IDX, WS-OBS-IDX)
042600                 TO WS-SAT-TS (WS-SAT-IDX)
042700             MOVE VM-OBS-VALUE (WS-PAT-IDX, WS-OBS-IDX)
042800                 TO WS-SAT-VALUE (WS-SAT-IDX)
042900             SET WS-SAT-COUNT TO WS-SAT-IDX
043000         WHEN 'HeartRate'
043100             SET WS-HR-IDX TO WS-HR-COUNT
043200             SET WS-HR-IDX UP BY 1
043300             MOVE VM-OBS-TS (WS-PAT-IDX, WS-OBS-IDX)
043400                 TO WS-HR-TS (WS-HR-IDX)
043500             MOVE VM-OBS-VALUE (WS-PAT-IDX, WS-OBS-IDX)
043600                 TO WS-HR-VALUE (WS-HR-IDX)
043700             SET WS-HR-COUNT TO WS-HR-IDX
043800     END-EVALUATE.
043900 2159-EXIT.
044000     EXIT.

044100*----------------------------------------------------------------
044200*U2 RULE ENGINE -- EVERY HIT IS WRITTEN, NOT JUST THE FIRST.
044300*AN EMPTY SUBSET GETS AN INSUFFICIENT-RECORDS NOTICE INSTEAD
044400*(TKT 7460).
044500*----------------------------------------------------------------
044600 2200-RUN-ENGINE.
044700     PERFORM 2210-CHECK-SYSTOLIC THRU 2219-EXIT.
044800     PERFORM 2220-CHECK-DIASTOLIC THRU 2229-EXIT.
044900     PERFORM 2230-CHECK-SATURATION THRU 2239-EXIT.
045000 2299-EXIT.
045100     EXIT.

045200*SYSTOLIC SUBSET -- EMPTY GETS THE INSUFFICIENT-RECORDS NOTICE,
045300*OTHERWISE EVERY INDEX IS SCANNED FOR BOTH RULE FAMILIES.
045400 2210-CHECK-SYSTOLIC.
045500     IF WS-SYS-COUNT = ZERO
045600         MOVE 'systolic blood pressure' TO WS-ALERT-VITAL-NAME
045700         PERFORM 2910-WRITE-INSUFFICIENT THRU 2919-EXIT
045800     ELSE
045900         PERFORM 2211-SCAN-SYS-INDEX THRU 2216-EXIT
046000             VARYING WS-SUB FROM 1 BY 1
046100             UNTIL WS-SUB > WS-SYS-COUNT
046200     END-IF.
046300 2219-EXIT.
046400     EXIT.

046500*TREND TEST NEEDS THREE MORE READINGS AHEAD OF THIS INDEX --
046600*SKIPPED NEAR THE END OF THE LIST.  CRITICAL TEST RUNS EVERY
046700*TIME (TKT 7900 ORDERING).
046800 2211-SCAN-SYS-INDEX.
046900     IF WS-SUB + 3 <= WS-SYS-COUNT
047000         PERFORM 2212-SYS-TREND-TEST THRU 2213-EXIT
047100     END-IF.
047200     PERFORM 2214-SYS-CRITICAL-TEST THRU 2215-EXIT.
047300 2216-EXIT.
047400     EXIT.

047500*THREE SUCCESSIVE DIFFERENCES ALL OVER 10 IN THE SAME DIRECTION
047600*IS THE TREND -- ONE FLAT OR REVERSED STEP BREAKS THE HIT.
047700 2212-SYS-TREND-TEST.
047800     COMPUTE WS-DIFF-1 =
047900         WS-SYS-VALUE (WS-SUB)     - WS-SYS-VALUE (WS-SUB + 1).
048000     COMPUTE WS-DIFF-2 =
048100         WS-SYS-VALUE (WS-SUB + 1) - WS-SYS-VALUE (WS-SUB + 2).
048200     COMPUTE WS-DIFF-3 =
048300         WS-SYS-VALUE (WS-SUB + 2) - WS-SYS-VALUE (WS-SUB + 3).
048400     IF WS-DIFF-1 > 10 AND WS-DIFF-2 > 10 AND WS-DIFF-3 > 10
048500         MOVE 'Decreasing trend in systolic blood pressure'
048600             TO VM-ALERT-COND
048700         MOVE WS-SYS-TS (WS-SUB + 3) TO VM-ALERT-TS
048800         PERFORM 2900-WRITE-ALERT-LINE THRU 2909-EXIT
048900     ELSE
049000         IF WS-DIFF-1 < -10 AND WS-DIFF-2 < -10
049100             AND WS-DIFF-3 < -10
049200             MOVE 'Increasing trend in systolic blood pressure'
049300                 TO VM-ALERT-COND
049400             MOVE WS-SYS-TS (WS-SUB + 3) TO VM-ALERT-TS
049500             PERFORM 2900-WRITE-ALERT-LINE THRU 2909-EXIT
049600         END-IF
049700     END-IF.
049800 2213-EXIT.
049900     EXIT.

050000*ABOVE 180 OR BELOW 90 IS CRITICAL FOR SYSTOLIC -- MATCHES
050100*VMBPSTRAS OWN CRITICAL THRESHOLDS.
050200 2214-SYS-CRITICAL-TEST.
050300     IF WS-SYS-VALUE (WS-SUB) > 180
050400         MOVE 'Passed critial upper threshold for systolic'
050500             TO VM-ALERT-COND
050600         STRING VM-ALERT-COND (1:43) DELIMITED BY SIZE
050700             ' blood pressure' DELIMITED BY SIZE
050800             INTO VM-ALERT-COND
050900         END-STRING
051000         MOVE WS-SYS-TS (WS-SUB) TO VM-ALERT-TS
051100         PERFORM 2900-WRITE-ALERT-LINE THRU 2909-EXIT
051200     ELSE
051300         IF WS-SYS-VALUE (WS-SUB) < 90
051400             MOVE 'Passed critial lower threshold for systolic'
051500                 TO VM-ALERT-COND
051600             STRING VM-ALERT-COND (1:43) DELIMITED BY SIZE
051700                 ' blood pressure' DELIMITED BY SIZE
051800                 INTO VM-ALERT-COND
051900             END-STRING
052000             MOVE WS-SYS-TS (WS-SUB) TO VM-ALERT-TS
052100             PERFORM 2900-WRITE-ALERT-LINE THRU 2909-EXIT
052200         END-IF
052300     END-IF.
052400 2215-EXIT.
052500     EXIT.

052600*DIASTOLIC SUBSET -- SAME SHAPE AS THE SYSTOLIC CHECK ABOVE.
052700 2220-CHECK-DIASTOLIC.
052800     IF WS-DIA-COUNT = ZERO
052900         MOVE 'diastolic blood pressure' TO WS-ALERT-VITAL-NAME
053000         PERFORM 2910-WRITE-INSUFFICIENT THRU 2919-EXIT
053100     ELSE
053200         PERFORM 2221-SCAN-DIA-INDEX THRU 2226-EXIT
053300             VARYING WS-SUB FROM 1 BY 1
053400             UNTIL WS-SUB > WS-DIA-COUNT
053500     END-IF.
053600 2229-EXIT.
053700     EXIT.

053800*SAME TREND-THEN-CRITICAL ORDER AS THE SYSTOLIC SCAN (TKT 7900).
053900 2221-SCAN-DIA-INDEX.
054000     IF WS-SUB + 3 <= WS-DIA-COUNT
054100         PERFORM 2222-DIA-TREND-TEST THRU 2223-EXIT
054200     END-IF.
054300     PERFORM 2224-DIA-CRITICAL-TEST THRU 2225-EXIT.
054400 2226-EXIT.
054500     EXIT.

054600*SAME THREE-DIFFERENCE TEST AS 2212 ABOVE, APPLIED TO THE
054700*DIASTOLIC SUBSET INSTEAD OF THE SYSTOLIC ONE.
054800 2222-DIA-TREND-TEST.
054900     COMPUTE WS-DIFF-1 =
055000         WS-DIA-VALUE (WS-SUB)     - WS-DIA-VALUE (WS-SUB + 1).
055100     COMPUTE WS-DIFF-2 =
055200         WS-DIA-VALUE (WS-SUB + 1) - WS-DIA-VALUE (WS-SUB + 2).
055300     COMPUTE WS-DIFF-3 =
055400         WS-DIA-VALUE (WS-SUB + 2) - WS-DIA-VALUE (WS-SUB + 3).
055500     IF WS-DIFF-1 > 10 AND WS-DIFF-2 > 10 AND WS-DIFF-3 > 10
055600         MOVE 'Decreasing trend in diastolic blood pressure'
055700             TO VM-ALERT-COND
055800         MOVE WS-DIA-TS (WS-SUB + 3) TO VM-ALERT-TS
055900         PERFORM 2900-WRITE-ALERT-LINE THRU 2909-EXIT
056000     ELSE
056100         IF WS-DIFF-1 < -10 AND WS-DIFF-2 < -10
056200             AND WS-DIFF-3 < -10
056300             MOVE 'Increasing trend in diastolic blood pressure'
056400                 TO VM-ALERT-COND
056500             MOVE WS-DIA-TS (WS-SUB + 3) TO VM-ALERT-TS
056600             PERFORM 2900-WRITE-ALERT-LINE THRU 2909-EXIT
056700         END-IF
056800     END-IF.
056900 2223-EXIT.
057000     EXIT.

057100*ABOVE 120 OR BELOW 60 IS CRITICAL FOR DIASTOLIC.
057200 2224-DIA-CRITICAL-TEST.
057300     IF WS-DIA-VALUE (WS-SUB) > 120
057400         MOVE 'Passed critial upper threshold for diastolic'
057500             TO VM-ALERT-COND
057600         STRING VM-ALERT-COND (1:44) DELIMITED BY SIZE
057700             ' blood pressure' DELIMITED BY SIZE
057800             INTO VM-ALERT-COND
057900         END-STRING
058000         MOVE WS-DIA-TS (WS-SUB) TO VM-ALERT-TS
058100         PERFORM 2900-WRITE-ALERT-LINE THRU 2909-EXIT
058200     ELSE
058300         IF WS-DIA-VALUE (WS-SUB) < 60
058400             MOVE 'Passed critial lower threshold for diastolic'
058500                 TO VM-ALERT-COND
058600             STRING VM-ALERT-COND (1:44) DELIMITED BY SIZE
058700                 ' blood pressure' DELIMITED BY SIZE
058800                 INTO VM-ALERT-COND
058900             END-STRING
059000             MOVE WS-DIA-TS (WS-SUB) TO VM-ALERT-TS
059100             PERFORM 2900-WRITE-ALERT-LINE THRU 2909-EXIT
059200         END-IF
059300     END-IF.
059400 2225-EXIT.
059500     EXIT.

059600*SATURATION SUBSET -- ONLY TWO RULES HERE, RAPID DROP AND LOW
059700*VALUE, NO TREND FAMILY FOR THIS VITAL.
059800 2230-CHECK-SATURATION.
059900     IF WS-SAT-COUNT = ZERO
060000         MOVE 'blood oxygen saturation' TO WS-ALERT-VITAL-NAME
060100         PERFORM 2910-WRITE-INSUFFICIENT THRU 2919-EXIT
060200     ELSE
060300         PERFORM 2231-SCAN-SAT-INDEX THRU 2236-EXIT
060400             VARYING WS-SUB FROM 1 BY 1
060500             UNTIL WS-SUB > WS-SAT-COUNT
060600     END-IF.
060700 2239-EXIT.
060800     EXIT.

060900*RAPID-DROP NEEDS ONE MORE READING AHEAD OF THIS INDEX.  THE
061000*LOW-VALUE TEST RUNS EVERY TIME REGARDLESS.
061100 2231-SCAN-SAT-INDEX.
061200     IF WS-SUB + 1 <= WS-SAT-COUNT
061300         PERFORM 2232-SAT-RAPID-DROP-TEST THRU 2233-EXIT
061400     END-IF.
061500     PERFORM 2234-SAT-LOW-TEST THRU 2235-EXIT.
061600 2236-EXIT.
061700     EXIT.

061800*6,000,000MS GAP -- THE ENGINE'S OWN THRESHOLD, NOT VMO2STRA'S
061900*TIGHTER 600,000MS (TKT 6010, SEE VMO2STRA HEADER).
062000 2232-SAT-RAPID-DROP-TEST.
062100     COMPUTE WS-VALUE-DROP =
062200         WS-SAT-VALUE (WS-SUB) - WS-SAT-VALUE (WS-SUB + 1).
062300     COMPUTE WS-TIME-GAP =
062400         WS-SAT-TS (WS-SUB + 1) - WS-SAT-TS (WS-SUB).
062500     IF WS-VALUE-DROP > 5 AND WS-TIME-GAP > WS-RAPID-DROP-GAP
062600         MOVE 'Passed test for rapid drop in blood oxygen'
062700             TO VM-ALERT-COND
062800         STRING VM-ALERT-COND (1:42) DELIMITED BY SIZE
062900             ' saturation' DELIMITED BY SIZE
063000             INTO VM-ALERT-COND
063100         END-STRING
063200         MOVE WS-SAT-TS (WS-SUB + 1) TO VM-ALERT-TS
063300         PERFORM 2900-WRITE-ALERT-LINE THRU 2909-EXIT
063400     END-IF.
063500 2233-EXIT.
063600     EXIT.

063700*BELOW 92 IS THE LOW-SATURATION THRESHOLD FOR THE U2 ENGINE.
063800 2234-SAT-LOW-TEST.
063900     IF WS-SAT-VALUE (WS-SUB) < 92
064000         MOVE 'Passed threshold for low blood oxygen'
064100             TO VM-ALERT-COND
064200         STRING VM-ALERT-COND (1:37) DELIMITED BY SIZE
064300             ' saturation!' DELIMITED BY SIZE
064400             INTO VM-ALERT-COND
064500         END-STRING
064600         MOVE WS-SAT-TS (WS-SUB) TO VM-ALERT-TS
064700         PERFORM 2900-WRITE-ALERT-LINE THRU 2909-EXIT
064800     END-IF.
064900 2235-EXIT.
065000     EXIT.

065005*TKT 8244 -- VM-ALERT-COND COMES IN PADDED TO ITS FULL
065010*PIC X(80) WITH SPACES, AND SOME OF ITS CALLERS (THE TREND
065015*TESTS ABOVE) HOLD MULTI-WORD PHRASES.  STRING DELIMITED BY
065020*SPACE STOPS AT THE FIRST EMBEDDED SPACE, SO THIS PARAGRAPH
065025*BACKS WS-COND-LEN UP FROM 80 TO THE LAST NON-SPACE BYTE.
065030 2895-CALC-COND-LEN.
065035     SET WS-COND-LEN TO 80.
065040     PERFORM 2896-BACK-UP-COND-LEN THRU 2897-EXIT
065045         UNTIL WS-COND-LEN = 1
065050         OR VM-ALERT-COND (WS-COND-LEN:1) NOT = SPACE.
065055 2898-EXIT.
065060     EXIT.

065065 2896-BACK-UP-COND-LEN.
065070     SUBTRACT 1 FROM WS-COND-LEN.
065075 2897-EXIT.
065080     EXIT.

065100*----------------------------------------------------------------
065200*Patient: <id>; Condition: <text>; Time: <ts>; -- WRITTEN
065300*DIRECTLY, NOT THROUGH VMALRMGR.  THE ENGINE'S OWN OUTPUT IS
065400*NOT DECORATED OR COUNTED, ONLY U3/U4 ALERTS ARE (TKT 5528).
065450*TKT 8300 -- NOW BUILDS THE ONE VM-ALERT-RECORD FROM VMALRREC
065460*(PATIENT/COND/TS) INSTEAD OF A SEPARATE LOOK-ALIKE WORK AREA.
065500*----------------------------------------------------------------
065600 2900-WRITE-ALERT-LINE.
065620     MOVE VM-PATIENT-ID-ALPHA (WS-PAT-IDX) TO VM-ALERT-PATIENT.
065650     PERFORM 2895-CALC-COND-LEN THRU 2898-EXIT.
065700     MOVE SPACES TO WS-OUTPUT-LINE.
065800     STRING 'Patient: ' DELIMITED BY SIZE
065900         VM-ALERT-PATIENT (1:5) DELIMITED BY SIZE
066000         '; Condition: ' DELIMITED BY SIZE
066050         VM-ALERT-COND (1:WS-COND-LEN) DELIMITED BY SIZE
066100         '; Time: ' DELIMITED BY SIZE
066200         VM-ALERT-TS DELIMITED BY SIZE
066300         ';' DELIMITED BY SIZE
066400         INTO WS-OUTPUT-LINE
066500     END-STRING.
066600     WRITE VM-ALERT-OUT-REC FROM WS-OUTPUT-LINE-AREA.
066700 2909-EXIT.
066800     EXIT.

066810*TKT 8244 -- SAME BACKUP-SCAN IDEA AS 2895 ABOVE, APPLIED TO
066820*WS-ALERT-VITAL-NAME (PIC X(30)) INSTEAD OF THE CONDITION TEXT.
066830 2905-CALC-VITAL-LEN.
066840     SET WS-VITAL-LEN TO 30.
066850     PERFORM 2906-BACK-UP-VITAL-LEN THRU 2907-EXIT
066860         UNTIL WS-VITAL-LEN = 1
066865         OR WS-ALERT-VITAL-NAME (WS-VITAL-LEN:1) NOT = SPACE.
066870 2908-EXIT.
066880     EXIT.

066890 2906-BACK-UP-VITAL-LEN.
066895     SUBTRACT 1 FROM WS-VITAL-LEN.
066898 2907-EXIT.
066899     EXIT.

067000*Insufficient number of records to check for <vital>!
067100 2910-WRITE-INSUFFICIENT.
067150     PERFORM 2905-CALC-VITAL-LEN THRU 2908-EXIT.
067200     MOVE SPACES TO WS-OUTPUT-LINE.
067300     STRING 'Insufficient number of records to check for '
067400         DELIMITED BY SIZE
067500         WS-ALERT-VITAL-NAME (1:WS-VITAL-LEN) DELIMITED BY SIZE
067600         '!' DELIMITED BY SIZE
067700         INTO WS-OUTPUT-LINE
067800     END-STRING.
067900     WRITE VM-ALERT-OUT-REC FROM WS-OUTPUT-LINE-AREA.
068000 2919-EXIT.
068100     EXIT.

068200*----------------------------------------------------------------
068300*U3 -- EXACTLY ONE STRATEGY MEMBER IS CALLED, PER THE UPSI
068400*SWITCH READ AT 0100-OPEN-FILES.  A HIT GOES ON TO U4
068500*DECORATION; 'NO ALERT' ENDS THE PATIENT HERE.
068600*----------------------------------------------------------------
068700 3000-RUN-STRATEGY.
068800     MOVE VM-PATIENT-ID (WS-PAT-IDX) TO WS-SR-PATIENT-ID.
068900     EVALUATE TRUE
069000         WHEN WS-STRATEGY-IS-BP
069100             CALL 'VMBPSTRA' USING WS-SYS-LIST, WS-STRATEGY-RESULT
069200             MOVE 3 TO VM-ALRMGR-PRIORITY-CODE
069300         WHEN WS-STRATEGY-IS-HR
069400             CALL 'VMHRSTRA' USING WS-HR-LIST, WS-STRATEGY-RESULT
069500             MOVE 2 TO VM-ALRMGR-PRIORITY-CODE
069600         WHEN WS-STRATEGY-IS-O2
069700             CALL 'VMO2STRA' USING WS-SAT-LIST, WS-STRATEGY-RESULT
069800             MOVE 3 TO VM-ALRMGR-PRIORITY-CODE
069900     END-EVALUATE.
070000     IF WS-SR-ALERT-FOUND
070100         PERFORM 3100-DECORATE-AND-LOG THRU 3199-EXIT
070200     END-IF.
070300 3099-EXIT.
070400     EXIT.

070500*PRIORITY DECORATION ALWAYS APPLIES.  REPEAT DECORATION IS
070600*SCOPED TO THE O2 STRATEGY'S NAG CONDITION ONLY, PER THE
070700*SHIFT NURSES' REQUEST IN VMALRMGR TKT 5528.
070800 3100-DECORATE-AND-LOG.
070900     MOVE WS-SR-COND TO VM-ALRMGR-COND-IN.
071000     SET VM-REQ-DECORATE-PRIORITY TO TRUE.
071100     CALL 'VMALRMGR' USING VM-ALRMGR-REQUEST-AREA.
071200     MOVE VM-ALRMGR-COND-OUT TO VM-ALRMGR-COND-IN.
071300     IF WS-STRATEGY-IS-O2
071400         AND WS-SR-COND = 'Low oxygen saturation'
071500         PERFORM 3150-COUNT-LOW-SAT THRU 3159-EXIT
071600         MOVE WS-REPEAT-N TO VM-ALRMGR-REPEAT-COUNT
071700         SET VM-REQ-DECORATE-REPEAT TO TRUE
071800         CALL 'VMALRMGR' USING VM-ALRMGR-REQUEST-AREA
071900         MOVE VM-ALRMGR-COND-OUT TO VM-ALRMGR-COND-IN
072000     END-IF.
072100     MOVE VM-ALRMGR-COND-IN TO VM-ALRMGR-MESSAGE-TEXT.
072200     SET VM-REQ-LOG-AND-COUNT TO TRUE.
072300     CALL 'VMALRMGR' USING VM-ALRMGR-REQUEST-AREA.
072400 3199-EXIT.
072500     EXIT.

072600*COUNTS EVERY SATURATION READING BELOW 92 IN THE WHOLE SUBSET,
072700*NOT JUST FROM WHERE THE STRATEGY HIT -- THAT IS WHAT THE
072800*SHIFT NURSES MEANT BY "HOW MANY TIMES THIS SHIFT" (TKT 5528).
072900 3150-COUNT-LOW-SAT.
073000     MOVE ZERO TO WS-REPEAT-N.
073100     PERFORM 3151-COUNT-ONE-SAT THRU 3152-EXIT
073200         VARYING WS-SUB FROM 1 BY 1
073300         UNTIL WS-SUB > WS-SAT-COUNT.
073400 3159-EXIT.
073500     EXIT.

073600*ONE READING, ONE COMPARE.
073700*OUTGOING RESULT FROM WHICHEVER STRATEGY MEMBER RAN -- FOUND/
073800*NOT-FOUND, THE CONDITION TEXT AND THE TIMESTAMP OF THE HIT.
073900*OBSIN IS THE RADIOLOGY OBSERVATION FEED, ALRTOUT IS THE ALERT
074000*AND NOTICE LOG -- BOTH ARE PLAIN SEQUENTIAL TEXT FILES.
074100*BUILDS WS-SR-PATIENT-ID THEN CALLS THE ONE CONFIGURED MEMBER
074200*-- EACH TAKES THE SAME TWO-PARAMETER SHAPE FROM VMRECLST.
074300 3151-COUNT-ONE-SAT.
074400     IF WS-SAT-VALUE (WS-SUB) < 92
074500         ADD 1 TO WS-REPEAT-N
074600     END-IF.
074700 3152-EXIT.
074800     EXIT.

074900*----------------------------------------------------------------
075000*END OF JOB -- PRINT THE RUNNING TOTAL VMALRMGR KEPT FOR US
075100*(TKT 6002) AND CLOSE UP.
075200*----------------------------------------------------------------
075300*GET-COUNT PULLS THE RUNNING TOTAL VMALRMGR HAS KEPT SINCE
075400*THE FIRST 3000-LOG-AND-COUNT CALL OF THE RUN.
075500*THREE COPYBOOKS SHARED WITH VMOBSGEN, VMOBSWRT AND VMALRMGR --
075600*ONE COPY OF EACH LAYOUT KEPT IN ONE PLACE FOR ALL FOUR.
075700*VM-PATIENT-COUNT ITSELF IS NEVER READ BY THIS PROGRAM AGAIN --
075800*IT IS MAINTAINED HERE FOR VMOBSGEN AND VMOBSWRT ONLY, WHICH
075900*SHARE THE SAME COPYBOOK.
076000*USED TO REJECT A PATIENT ID OR TIMESTAMP THAT DID NOT UNSTRING
076100*OUT AS ALL NUMERIC -- SEE 1010-PARSE-LINE BELOW.
076200 9000-FINALIZE.
076300     SET VM-REQ-GET-COUNT TO TRUE.
076400     CALL 'VMALRMGR' USING VM-ALRMGR-REQUEST-AREA.
076500     MOVE VM-ALRMGR-TOTAL-COUNT TO WS-TOTAL-ALERTS.
076600     DISPLAY 'VMALERT - TOTAL ALERTS LOGGED: ' WS-TOTAL-ALERTS.
076700*BOTH FILES ARE CLOSED HERE EVEN THOUGH ALRTOUT IS STILL OPEN
076800*FOR OUTPUT ONLY -- SEQUENTIAL, SO NO EXPLICIT REWIND NEEDED.
076900     CLOSE VM-OBS-FILE.
077000     CLOSE VM-ALERT-FILE.
077100 9099-EXIT.
077200     EXIT.

077300*PROGRAM ABENDING -- SAME SHOP-STANDARD TAG AND CKABEND CALL
077400*USED THROUGHOUT THE FILEPASS SUITE.
077500 9900-ABEND.
077600     DISPLAY 'PROGRAM ABENDING - VMALERT'.
077700     CALL 'CKABEND'.
077800 9999-EXIT.
077900     EXIT.
