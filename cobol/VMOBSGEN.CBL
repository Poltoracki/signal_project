000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VMOBSGEN.
000300 AUTHOR. D. OSEI.
000400 INSTALLATION. CLINICAL SYSTEMS -- BATCH MONITORING GROUP.
000500 DATE-WRITTEN. 02/11/96.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.

000900*----------------------------------------------------------------
001000*CHANGE LOG
001100*----------------------------------------------------------------
001200*DATE     BY    TICKET  DESCRIPTION
001300*-------- ----- ------- ------------------------------------
001400*02/11/96 DO    6110    ORIGINAL -- REPLACES THE MANUALLY
001500*                       KEYED TEST DECKS FOR OBSIN WITH A
001600*                       REPEATABLE BOUNDED-RANDOM-WALK
001700*                       GENERATOR PER PATIENT (TKT 6110)
001800*11/30/98 MA    7010    Y2K REVIEW -- STARTING TIMESTAMP COMES
001900*                       FROM PARMIN AS EPOCH MILLIS, NO 2-
002000*                       DIGIT YEAR FIELDS FOUND
002100*04/18/01 RO    7470    SEED NOW READ FROM PARMIN INSTEAD OF
002200*                       BEING WIRED TO 1 -- QA WANTED TO RUN
002300*                       THE SAME STREAM TWICE FOR A DEFECT
002400*09/25/03 RO    8140    BLOOD-LEVEL BASELINES NO LONGER DRIFT
002500*                       WITH THE RANDOM VARIATION -- ONLY THE
002600*                       PRINTED READING MOVES, PER DR. ARCE
002700*----------------------------------------------------------------

002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.

003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*PARMIN IS A ONE-CARD RUN CONTROL FED BY THE JCL SYSIN -- SEE
003900*0100-READ-PARAMETERS FOR THE COLUMN LAYOUT.
004000     SELECT VM-PARM-FILE ASSIGN TO PARMIN
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-PARM-FILE-STATUS.

004400 DATA DIVISION.
004500 FILE SECTION.

004700 FD  VM-PARM-FILE
004800     RECORDING MODE IS F
004900     BLOCK CONTAINS 0 RECORDS.
005000*PATIENTS(3) CYCLES(5) SEED(9) START-TIMESTAMP(13) FILLER(50)
005100 01  VM-PARM-REC.
005200     05  VM-PARM-PATIENTS-TEXT        PIC 9(03).
005300     05  VM-PARM-CYCLES-TEXT          PIC 9(05).
005400     05  VM-PARM-SEED-TEXT            PIC 9(09).
005500     05  VM-PARM-START-TS-TEXT        PIC 9(13).
005600     05  FILLER                       PIC X(50).

005605 ******************************************************************
005610 *                                                                *
005615 *A    ABSTRACT..                                                 *
005620 *  U1 READING SIMULATOR -- READS PARMIN FOR THE                  *
005625 *  PATIENT COUNT/CYCLE COUNT/SEED/START TIMESTAMP,               *
005630 *  WALKS EACH PATIENT SLOT FORWARD ONE SIMULATED                 *
005635 *  READING PER VITAL PER CYCLE, AND CALLS VMOBSWRT               *
005640 *  TO LAY THE READINGS OUT ONE PER FILE.                         *
005645 *                                                                *
005650 *J    JCL..                                                      *
005655 *                                                                *
005660 * //VMOBSGEN EXEC PGM=VMOBSGEN                                   *
005665 * //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
005670 * //SYSOUT   DD SYSOUT=*                                         *
005675 * //PARMIN   DD DISP=SHR,DSN=T54.T9511F0.VMOBSGEN.PARMIN         *
005680 * //*                                                            *
005685 *                                                                *
005690 *P    ENTRY PARAMETERS..                                         *
005695 *     NONE.                                                      *
005700 *                                                                *
005705 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
005710 *     I/O ERROR ON PARMIN                                        *
005715 *     ABEND IF VM-PARM-PATIENTS-TEXT EXCEEDS THE                 *
005720 *     100-SLOT IN-CORE STATE TABLE                               *
005725 *                                                                *
005730 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
005735 *                                                                *
005740 *     VMOBSWRT ---- WRITES ONE READING TO ITS                    *
005745 *                   PER-VITAL OUTPUT FILE                        *
005750 *     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
005755 *                                                                *
005760 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
005765 *     VMSIMSTA ---- SIMULATOR STATE TABLE                        *
005770 *                                                                *
005775 ******************************************************************

005800 WORKING-STORAGE SECTION.

006000 77  WS-PARM-FILE-STATUS         PIC X(02) VALUE SPACES.
006100         88  WS-PARM-FILE-OK          VALUE '00'.
006200 77  WS-PARM-PATIENTS            PIC 9(03) COMP.
006300 77  WS-PARM-CYCLES              PIC 9(05) COMP.
006400 77  WS-PAT-IDX                  PIC 9(03) COMP.
006500 77  WS-CYCLE-IDX                PIC 9(05) COMP.
006600 77  WS-CURRENT-TS               PIC 9(13) COMP-3.

006800*----------------------------------------------------------------
006900*MINIMAL-STANDARD (LEHMER/PARK-MILLER) PSEUDO-RANDOM SEQUENCE:
007000*SEED = (16807 * SEED) MOD (2**31 - 1).  NO INTRINSIC FUNCTION
007100*IS USED -- THE MOD IS TAKEN BY DIVIDE ... REMAINDER, SEE
007200*7000-NEXT-RANDOM.  SEEDING FROM PARMIN MAKES A RUN REPEATABLE
007300*FOR QA (TKT 7470).
007400*----------------------------------------------------------------
007500 77  WS-SEED                     PIC 9(10) COMP.
007600 77  WS-RNG-A                    PIC 9(05) COMP VALUE 16807.
007700 77  WS-RNG-M                    PIC 9(10) COMP
007800             VALUE 2147483647.
007900 77  WS-RNG-PRODUCT              PIC 9(18) COMP.
008000 77  WS-RNG-QUOT                 PIC 9(10) COMP.
008100 77  WS-RNG-REM                  PIC 9(10) COMP.

008300*ALERT-EVENT PROBABILITY CUTOFFS EXPRESSED AS A SHARE OF
008400*WS-RNG-M -- 0.9 RESOLVE CHANCE AND 1-E**(-0.1) TRIGGER
008500*CHANCE, PRE-COMPUTED SO NO INTRINSIC FUNCTION IS NEEDED.
008600 77  WS-RESOLVE-THRESHOLD        PIC 9(10) COMP
008700             VALUE 1932735282.
008800 77  WS-TRIGGER-THRESHOLD        PIC 9(10) COMP
008900             VALUE 204360089.

009100*PER-PATIENT SIMULATOR STATE -- BASELINES DO NOT DRIFT (TKT
009200*8140), ONLY THE LAST READING AND THE ALERT FLAG DO.
009300 COPY VMSIMSTA.

009500*SIGNED SCRATCH FOR THE RANDOM-WALK CLAMP TESTS AND THE
009600*BLOOD-LEVEL VARIATION ADD -- NOT PART OF THE STORED STATE.
009700 01  WS-SIM-SCRATCH.
009800     05  WS-SIM-WORK-VAL              PIC S9(05) COMP-3.
009900     05  WS-SIM-WORK-DEC              PIC S9(05)V9(02) COMP-3.
010000 01  WS-SIM-SCRATCH-EDIT REDEFINES WS-SIM-SCRATCH.
010100     05  FILLER                       PIC X(05).

010300*NUMERIC-EDITED PICTURES DO THE DECIMAL-POINT INSERTION FOR
010400*US -- NO STRING/UNSTRING NEEDED TO BUILD THE DATA TEXT.
010500 01  WS-VALUE-EDIT-AREAS.
010600     05  WS-SAT-EDIT                  PIC 999.9.
010700     05  WS-BP-EDIT                   PIC 999.
010800     05  WS-CHOL-EDIT                 PIC 999.99.
010900     05  WS-WBC-EDIT                  PIC 99.99.
011000     05  WS-RBC-EDIT                  PIC 9.99.
011100 01  WS-VALUE-EDIT-AREAS-R REDEFINES WS-VALUE-EDIT-AREAS.
011200     05  FILLER                       PIC X(23).

011400*----------------------------------------------------------------
011500*REQUEST AREA PASSED TO VMOBSWRT -- LAID OUT BYTE-FOR-BYTE
011600*LIKE THAT PROGRAM'S LK-WRT-REQUEST-AREA (TKT 6110).
011700*----------------------------------------------------------------
011800 01  WS-WRT-REQUEST-AREA.
011900     05  WS-WRT-REQ-CODE              PIC X(01).
012000     05  WS-WRT-LABEL-CODE            PIC 9(01).
012100     05  WS-WRT-LABEL-TEXT            PIC X(20).
012200     05  WS-WRT-PATIENT-ID            PIC 9(05).
012300     05  WS-WRT-PATIENT-ID-ALPHA
012400         REDEFINES WS-WRT-PATIENT-ID  PIC X(05).
012500     05  WS-WRT-TIMESTAMP             PIC 9(13).
012600     05  WS-WRT-TIMESTAMP-GROUPS
012700         REDEFINES WS-WRT-TIMESTAMP.
012800         10  WS-WRT-TS-HI              PIC 9(07).
012900         10  WS-WRT-TS-LO              PIC 9(06).
013000     05  WS-WRT-VALUE-TEXT            PIC X(15).
013100     05  FILLER                       PIC X(10).

013300 PROCEDURE DIVISION.

013500 0000-MAINLINE.
013600     PERFORM 0100-READ-PARAMETERS THRU 0199-EXIT.
013700     PERFORM 0200-INIT-ONE-PATIENT THRU 0299-EXIT
013800         VARYING WS-PAT-IDX FROM 1 BY 1
013900         UNTIL WS-PAT-IDX > WS-PARM-PATIENTS.
014000     PERFORM 1000-RUN-ONE-CYCLE THRU 1099-EXIT
014100         VARYING WS-CYCLE-IDX FROM 1 BY 1
014200         UNTIL WS-CYCLE-IDX > WS-PARM-CYCLES.
014300     PERFORM 9000-FINALIZE THRU 9099-EXIT.
014400     STOP RUN.

014600*----------------------------------------------------------------
014700*PARMIN LAYOUT -- COLS 1-3 PATIENT COUNT, 4-8 CYCLE COUNT,
014800*9-17 SEED, 18-30 STARTING TIMESTAMP (EPOCH MILLIS).  A ZERO
014900*SEED IS TREATED AS 1 SO THE GENERATOR NEVER STALLS AT ZERO.
015000*----------------------------------------------------------------
015100 0100-READ-PARAMETERS.
015200     OPEN INPUT VM-PARM-FILE.
015300     IF NOT WS-PARM-FILE-OK
015400         DISPLAY 'VMOBSGEN - PARMIN OPEN FAILED, STATUS '
015500             WS-PARM-FILE-STATUS
015600         GO TO 9900-ABEND
015700     END-IF.
015800     READ VM-PARM-FILE
015900         AT END
016000             DISPLAY 'VMOBSGEN - PARMIN IS EMPTY'
016100             GO TO 9900-ABEND
016200     END-READ.
016300     CLOSE VM-PARM-FILE.
016400     MOVE VM-PARM-PATIENTS-TEXT TO WS-PARM-PATIENTS.
016500     MOVE VM-PARM-CYCLES-TEXT TO WS-PARM-CYCLES.
016600     MOVE VM-PARM-SEED-TEXT TO WS-SEED.
016700     MOVE VM-PARM-START-TS-TEXT TO WS-CURRENT-TS.
016800     IF WS-PARM-PATIENTS = ZERO OR WS-PARM-PATIENTS > 100
016900         DISPLAY 'VMOBSGEN - BAD PATIENT COUNT ON PARMIN'
017000         GO TO 9900-ABEND
017100     END-IF.
017200     IF WS-SEED = ZERO
017300         MOVE 1 TO WS-SEED
017400     END-IF.
017500 0199-EXIT.
017600     EXIT.

017800*----------------------------------------------------------------
017900*STARTING READING FOR A NEWLY ADMITTED PATIENT -- NURSING
018000*SUPERVISORS (TKT 6110) ASKED THAT THE FIRST SIMULATED VITALS
018100*LAND WELL INSIDE NORMAL LIMITS SO THE FIRST CYCLE NEVER FIRES
018150*A NUISANCE ALERT BEFORE A REAL BASELINE HAS BEEN ESTABLISHED:
018160*SATURATION 95-100, SYSTOLIC 110-129, DIASTOLIC 70-84,
018170*CHOLESTEROL 150-200, WHITE CELLS 4-10, RED CELLS 4.5-6.0,
018180*ALERT FLAG STARTS RESOLVED.
018200*----------------------------------------------------------------
018300 0200-INIT-ONE-PATIENT.
018400     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
018500     DIVIDE WS-SEED BY 6 GIVING WS-RNG-QUOT
018600         REMAINDER WS-RNG-REM.
018700     COMPUTE VM-SIM-LAST-SATURATION (WS-PAT-IDX) =
018800         95 + WS-RNG-REM.
018900     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
019000     DIVIDE WS-SEED BY 20 GIVING WS-RNG-QUOT
019100         REMAINDER WS-RNG-REM.
019200     COMPUTE VM-SIM-LAST-SYSTOLIC (WS-PAT-IDX) =
019300         110 + WS-RNG-REM.
019400     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
019500     DIVIDE WS-SEED BY 15 GIVING WS-RNG-QUOT
019600         REMAINDER WS-RNG-REM.
019700     COMPUTE VM-SIM-LAST-DIASTOLIC (WS-PAT-IDX) =
019800         70 + WS-RNG-REM.
019900     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
020000     DIVIDE WS-SEED BY 5001 GIVING WS-RNG-QUOT
020100         REMAINDER WS-RNG-REM.
020200     COMPUTE VM-SIM-BASE-CHOLESTEROL (WS-PAT-IDX) =
020300         150 + (WS-RNG-REM / 100).
020400     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
020500     DIVIDE WS-SEED BY 601 GIVING WS-RNG-QUOT
020600         REMAINDER WS-RNG-REM.
020700     COMPUTE VM-SIM-BASE-WHITE-CELLS (WS-PAT-IDX) =
020800         4 + (WS-RNG-REM / 100).
020900     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
021000     DIVIDE WS-SEED BY 151 GIVING WS-RNG-QUOT
021100         REMAINDER WS-RNG-REM.
021200     COMPUTE VM-SIM-BASE-RED-CELLS (WS-PAT-IDX) =
021300         4.5 + (WS-RNG-REM / 100).
021400     SET VM-SIM-ALERT-RESOLVED (WS-PAT-IDX) TO TRUE.
021500 0299-EXIT.
021600     EXIT.

021800 1000-RUN-ONE-CYCLE.
021900     PERFORM 1050-ADVANCE-CLOCK THRU 1059-EXIT.
022000     PERFORM 2000-GENERATE-ONE-PATIENT THRU 2099-EXIT
022100         VARYING WS-PAT-IDX FROM 1 BY 1
022200         UNTIL WS-PAT-IDX > WS-PARM-PATIENTS.
022300 1099-EXIT.
022400     EXIT.

022600*ONE SECOND OF WALL CLOCK PER GENERATION CYCLE.
022700 1050-ADVANCE-CLOCK.
022800     ADD 1000 TO WS-CURRENT-TS.
022900 1059-EXIT.
023000     EXIT.

023200 2000-GENERATE-ONE-PATIENT.
023300     PERFORM 2100-GEN-SATURATION THRU 2199-EXIT.
023400     PERFORM 2210-GEN-SYSTOLIC THRU 2219-EXIT.
023500     PERFORM 2220-GEN-DIASTOLIC THRU 2229-EXIT.
023600     PERFORM 2310-GEN-CHOLESTEROL THRU 2319-EXIT.
023700     PERFORM 2320-GEN-WHITE-CELLS THRU 2329-EXIT.
023800     PERFORM 2330-GEN-RED-CELLS THRU 2339-EXIT.
023900     PERFORM 2400-GEN-ALERT-EVENT THRU 2499-EXIT.
024000 2099-EXIT.
024100     EXIT.

024300*STEP -1/0/+1, CLAMP 90-100, SUFFIX '%' ON THE PRINTED VALUE.
024400 2100-GEN-SATURATION.
024500     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
024600     DIVIDE WS-SEED BY 3 GIVING WS-RNG-QUOT
024700         REMAINDER WS-RNG-REM.
024800     COMPUTE WS-SIM-WORK-VAL =
024900         VM-SIM-LAST-SATURATION (WS-PAT-IDX) + WS-RNG-REM - 1.
025000     IF WS-SIM-WORK-VAL > 100
025100         MOVE 100 TO WS-SIM-WORK-VAL
025200     END-IF.
025300     IF WS-SIM-WORK-VAL < 90
025400         MOVE 90 TO WS-SIM-WORK-VAL
025500     END-IF.
025600     MOVE WS-SIM-WORK-VAL TO VM-SIM-LAST-SATURATION (WS-PAT-IDX).
025700     MOVE WS-SIM-WORK-VAL TO WS-SAT-EDIT.
025800     MOVE SPACES TO WS-WRT-VALUE-TEXT.
025900     STRING WS-SAT-EDIT DELIMITED BY SIZE
026000         '%' DELIMITED BY SIZE
026100         INTO WS-WRT-VALUE-TEXT
026200     END-STRING.
026300     MOVE 1 TO WS-WRT-LABEL-CODE.
026400     MOVE 'Saturation' TO WS-WRT-LABEL-TEXT.
026500     PERFORM 8000-CALL-WRITER THRU 8099-EXIT.
026600 2199-EXIT.
026700     EXIT.

026900*STEP -2..+2, CLAMP 90-180.
027000 2210-GEN-SYSTOLIC.
027100     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
027200     DIVIDE WS-SEED BY 5 GIVING WS-RNG-QUOT
027300         REMAINDER WS-RNG-REM.
027400     COMPUTE WS-SIM-WORK-VAL =
027500         VM-SIM-LAST-SYSTOLIC (WS-PAT-IDX) + WS-RNG-REM - 2.
027600     IF WS-SIM-WORK-VAL > 180
027700         MOVE 180 TO WS-SIM-WORK-VAL
027800     END-IF.
027900     IF WS-SIM-WORK-VAL < 90
028000         MOVE 90 TO WS-SIM-WORK-VAL
028100     END-IF.
028200     MOVE WS-SIM-WORK-VAL TO VM-SIM-LAST-SYSTOLIC (WS-PAT-IDX).
028300     MOVE WS-SIM-WORK-VAL TO WS-BP-EDIT.
028400     MOVE SPACES TO WS-WRT-VALUE-TEXT.
028500     MOVE WS-BP-EDIT TO WS-WRT-VALUE-TEXT.
028600     MOVE 2 TO WS-WRT-LABEL-CODE.
028700     MOVE 'SystolicPressure' TO WS-WRT-LABEL-TEXT.
028800     PERFORM 8000-CALL-WRITER THRU 8099-EXIT.
028900 2219-EXIT.
029000     EXIT.

029200*STEP -2..+2, CLAMP 60-120.
029300 2220-GEN-DIASTOLIC.
029400     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
029500     DIVIDE WS-SEED BY 5 GIVING WS-RNG-QUOT
029600         REMAINDER WS-RNG-REM.
029700     COMPUTE WS-SIM-WORK-VAL =
029800         VM-SIM-LAST-DIASTOLIC (WS-PAT-IDX) + WS-RNG-REM - 2.
029900     IF WS-SIM-WORK-VAL > 120
030000         MOVE 120 TO WS-SIM-WORK-VAL
030100     END-IF.
030200     IF WS-SIM-WORK-VAL < 60
030300         MOVE 60 TO WS-SIM-WORK-VAL
030400     END-IF.
030500     MOVE WS-SIM-WORK-VAL TO VM-SIM-LAST-DIASTOLIC (WS-PAT-IDX).
030600     MOVE WS-SIM-WORK-VAL TO WS-BP-EDIT.
030700     MOVE SPACES TO WS-WRT-VALUE-TEXT.
030800     MOVE WS-BP-EDIT TO WS-WRT-VALUE-TEXT.
030900     MOVE 3 TO WS-WRT-LABEL-CODE.
031000     MOVE 'DiastolicPressure' TO WS-WRT-LABEL-TEXT.
031100     PERFORM 8000-CALL-WRITER THRU 8099-EXIT.
031200 2229-EXIT.
031300     EXIT.

031500*BASE +/- 5.00, BASELINE UNCHANGED (TKT 8140).
031600 2310-GEN-CHOLESTEROL.
031700     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
031800     DIVIDE WS-SEED BY 1001 GIVING WS-RNG-QUOT
031900         REMAINDER WS-RNG-REM.
032000     COMPUTE WS-SIM-WORK-DEC =
032100         VM-SIM-BASE-CHOLESTEROL (WS-PAT-IDX) +
032200             ((WS-RNG-REM - 500) / 100).
032300     MOVE WS-SIM-WORK-DEC TO WS-CHOL-EDIT.
032400     MOVE SPACES TO WS-WRT-VALUE-TEXT.
032500     MOVE WS-CHOL-EDIT TO WS-WRT-VALUE-TEXT.
032600     MOVE 4 TO WS-WRT-LABEL-CODE.
032700     MOVE 'Cholesterol' TO WS-WRT-LABEL-TEXT.
032800     PERFORM 8000-CALL-WRITER THRU 8099-EXIT.
032900 2319-EXIT.
033000     EXIT.

033200*BASE +/- 0.50, BASELINE UNCHANGED (TKT 8140).
033300 2320-GEN-WHITE-CELLS.
033400     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
033500     DIVIDE WS-SEED BY 101 GIVING WS-RNG-QUOT
033600         REMAINDER WS-RNG-REM.
033700     COMPUTE WS-SIM-WORK-DEC =
033800         VM-SIM-BASE-WHITE-CELLS (WS-PAT-IDX) +
033900             ((WS-RNG-REM - 50) / 100).
034000     MOVE WS-SIM-WORK-DEC TO WS-WBC-EDIT.
034100     MOVE SPACES TO WS-WRT-VALUE-TEXT.
034200     MOVE WS-WBC-EDIT TO WS-WRT-VALUE-TEXT.
034300     MOVE 5 TO WS-WRT-LABEL-CODE.
034400     MOVE 'WhiteBloodCells' TO WS-WRT-LABEL-TEXT.
034500     PERFORM 8000-CALL-WRITER THRU 8099-EXIT.
034600 2329-EXIT.
034700     EXIT.

034900*BASE +/- 0.10, BASELINE UNCHANGED (TKT 8140).
035000 2330-GEN-RED-CELLS.
035100     PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT.
035200     DIVIDE WS-SEED BY 21 GIVING WS-RNG-QUOT
035300         REMAINDER WS-RNG-REM.
035400     COMPUTE WS-SIM-WORK-DEC =
035500         VM-SIM-BASE-RED-CELLS (WS-PAT-IDX) +
035600             ((WS-RNG-REM - 10) / 100).
035700     MOVE WS-SIM-WORK-DEC TO WS-RBC-EDIT.
035800     MOVE SPACES TO WS-WRT-VALUE-TEXT.
035900     MOVE WS-RBC-EDIT TO WS-WRT-VALUE-TEXT.
036000     MOVE 6 TO WS-WRT-LABEL-CODE.
036100     MOVE 'RedBloodCells' TO WS-WRT-LABEL-TEXT.
036200     PERFORM 8000-CALL-WRITER THRU 8099-EXIT.
036300 2339-EXIT.
036400     EXIT.

036600*----------------------------------------------------------------
036700*PRESSED -> 0.9 CHANCE OF RESOLVING.  RESOLVED -> 1-E**(-0.1)
036800*CHANCE OF TRIGGERING.  NO EVENT IS EMITTED WHEN THE DRAW
036900*DOES NOT CROSS THE CUTOFF.
037000*----------------------------------------------------------------
037100 2400-GEN-ALERT-EVENT.
037200     IF VM-SIM-ALERT-PRESSED (WS-PAT-IDX)
037300         PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT
037400         IF WS-SEED < WS-RESOLVE-THRESHOLD
037500             SET VM-SIM-ALERT-RESOLVED (WS-PAT-IDX) TO TRUE
037600             MOVE SPACES TO WS-WRT-VALUE-TEXT
037700             MOVE 'resolved' TO WS-WRT-VALUE-TEXT
037800             MOVE 7 TO WS-WRT-LABEL-CODE
037900             MOVE 'Alert' TO WS-WRT-LABEL-TEXT
038000             PERFORM 8000-CALL-WRITER THRU 8099-EXIT
038100         END-IF
038200     ELSE
038300         PERFORM 7000-NEXT-RANDOM THRU 7099-EXIT
038400         IF WS-SEED < WS-TRIGGER-THRESHOLD
038500             SET VM-SIM-ALERT-PRESSED (WS-PAT-IDX) TO TRUE
038600             MOVE SPACES TO WS-WRT-VALUE-TEXT
038700             MOVE 'triggered' TO WS-WRT-VALUE-TEXT
038800             MOVE 7 TO WS-WRT-LABEL-CODE
038900             MOVE 'Alert' TO WS-WRT-LABEL-TEXT
039000             PERFORM 8000-CALL-WRITER THRU 8099-EXIT
039100         END-IF
039200     END-IF.
039300 2499-EXIT.
039400     EXIT.

039600 7000-NEXT-RANDOM.
039700     COMPUTE WS-RNG-PRODUCT = WS-RNG-A * WS-SEED.
039800     DIVIDE WS-RNG-PRODUCT BY WS-RNG-M GIVING WS-RNG-QUOT
039900         REMAINDER WS-SEED.
040000 7099-EXIT.
040100     EXIT.

040300 8000-CALL-WRITER.
040400     MOVE '1' TO WS-WRT-REQ-CODE.
040500     MOVE WS-PAT-IDX TO WS-WRT-PATIENT-ID.
040600     MOVE WS-CURRENT-TS TO WS-WRT-TIMESTAMP.
040700     CALL 'VMOBSWRT' USING WS-WRT-REQUEST-AREA.
040800 8099-EXIT.
040900     EXIT.

041100 9000-FINALIZE.
041200     MOVE '9' TO WS-WRT-REQ-CODE.
041300     CALL 'VMOBSWRT' USING WS-WRT-REQUEST-AREA.
041400 9099-EXIT.
041500     EXIT.

041700*PROGRAM ABENDING -- SAME SHOP-STANDARD TAG AND CKABEND CALL
041800*USED THROUGHOUT THE FILEPASS SUITE.
041900 9900-ABEND.
042000     DISPLAY 'PROGRAM ABENDING - VMOBSGEN'.
042100     CALL 'CKABEND'.
042200 9999-EXIT.
042300     EXIT.
