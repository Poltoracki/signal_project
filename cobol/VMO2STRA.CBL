000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VMO2STRA.
000300 AUTHOR. D. OSEI.
000400 INSTALLATION. CLINICAL SYSTEMS -- BATCH MONITORING GROUP.
000500 DATE-WRITTEN. 08/09/95.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.

000900*----------------------------------------------------------------
001000*CHANGE LOG
001100*----------------------------------------------------------------
001200*DATE     BY    TICKET  DESCRIPTION
001300*-------- ----- ------- ------------------------------------
001400*08/09/95 DO    5528    ORIGINAL -- OXYGEN SATURATION STRATEGY,
001500*                       FIRST-HIT-WINS (TKT 5528)
001600*11/30/98 MA    7010    Y2K REVIEW -- NO DATE FIELDS IN THIS
001700*                       MEMBER, NO CHANGE REQUIRED
001800*02/14/97 DO    6010    RAPID DROP GAP HELD AT 600,000MS --
001900*                       DO NOT RAISE TO MATCH THE ENGINE
002000*                       MEMBER'S 6,000,000MS GAP, DOCTOR
002100*                       OKONKWO WANTS THIS ONE MORE SENSITIVE
002200*----------------------------------------------------------------

002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.

003100 DATA DIVISION.

003110 ******************************************************************
003111 *                                                                *
003112 *A    ABSTRACT..                                                 *
003113 *  U3 OXYGEN SATURATION STRATEGY MEMBER -- SCANS ONE             *
003114 *  PATIENT'S VM-RECORD-LIST FOR THAT VITAL IN                    *
003115 *  TIMESTAMP ORDER AND RETURNS THE FIRST ENTRY                   *
003116 *  THAT BREAKS THE CONFIGURED LIMIT IN                           *
003117 *  VM-STRATEGY-RESULT.  ONE OF THE THREE MEMBERS                 *
003118 *  VMALERT SWITCHES BETWEEN BY UPSI-0.                           *
003119 *                                                                *
003120 *J    JCL..                                                      *
003121 *                                                                *
003122 * NONE -- LINK-EDITED INTO VMALERT, NOT RUN AS                   *
003123 * A STEP OF ITS OWN.                                             *
003124 *                                                                *
003125 *P    ENTRY PARAMETERS..                                         *
003126 *     VM-RECORD-LIST     -- READINGS FOR ONE                     *
003127 *                           PATIENT, ONE VITAL                   *
003128 *     VM-STRATEGY-RESULT -- RETURNED FIRST HIT,                  *
003129 *                           OR VM-SR-NO-ALERT                    *
003130 *                                                                *
003131 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
003132 *     NONE.                                                      *
003133 *                                                                *
003134 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003135 *     NONE.                                                      *
003136 *                                                                *
003137 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
003138 *     VMRECLST ---- RECORD LIST / STRATEGY RESULT                *
003139 *                                                                *
003140 ******************************************************************

003200 WORKING-STORAGE SECTION.

003400 77  WS-I                        PIC 9(03) COMP.
003500 77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
003600         88  WS-FOUND                 VALUE 'Y'.

003800 01  WS-GAP-WORK.
003900     05  WS-VALUE-DROP                PIC S9(06)V9(02).
004000     05  WS-TIME-GAP                  PIC S9(13).
004100 01  WS-GAP-WORK-EDIT REDEFINES WS-GAP-WORK.
004200     05  FILLER                       PIC X(21).

004400*RAPID-DROP TIME GAP -- 600,000 MILLISECONDS, THE STRATEGY'S
004500*OWN THRESHOLD, NOT THE ENGINE MEMBER'S 6,000,000 (TKT 6010).
004600 77  WS-RAPID-DROP-GAP           PIC 9(13) COMP-3
004700             VALUE 600000.

004900 LINKAGE SECTION.

005000*SHARED RECORD LIST / STRATEGY RESULT LAYOUT
005100 COPY VMRECLST.

007000 PROCEDURE DIVISION USING VM-RECORD-LIST, VM-STRATEGY-RESULT.

007200 0000-MAINLINE.
007300     MOVE 'N' TO VM-SR-FOUND.
007400     MOVE SPACES TO VM-SR-COND.
007500     MOVE ZERO TO VM-SR-TS.
007600     MOVE 'N' TO WS-FOUND-SW.
007700     PERFORM 1000-SCAN-ONE-INDEX THRU 1099-EXIT
007800         VARYING WS-I FROM 1 BY 1
007900         UNTIL WS-I > VM-RL-COUNT OR WS-FOUND.
008000     GOBACK.

008200*----------------------------------------------------------------
008300*ONE INDEX OF THE SCAN -- RAPID DROP TEST FIRST (WHEN A
008400*SUCCESSOR EXISTS), THEN THE LOW-SATURATION TEST.  FIRST HIT
008500*WINS, THE REST OF THE LIST IS NEVER LOOKED AT.
008600*----------------------------------------------------------------
008700 1000-SCAN-ONE-INDEX.
008800     IF WS-I + 1 <= VM-RL-COUNT
008900         PERFORM 1100-RAPID-DROP-TEST THRU 1199-EXIT
009000     END-IF.
009100     IF NOT WS-FOUND
009200         PERFORM 1200-LOW-SAT-TEST THRU 1299-EXIT
009300     END-IF.
009400 1099-EXIT.
009500     EXIT.

009700 1100-RAPID-DROP-TEST.
009800     COMPUTE WS-VALUE-DROP =
009900         VM-RL-VALUE (WS-I) - VM-RL-VALUE (WS-I + 1).
010000     COMPUTE WS-TIME-GAP =
010100         VM-RL-TS (WS-I + 1) - VM-RL-TS (WS-I).
010200     IF WS-VALUE-DROP > 5 AND WS-TIME-GAP > WS-RAPID-DROP-GAP
010300         MOVE 'Rapid drop in oxygen saturation' TO VM-SR-COND
010400         MOVE VM-RL-TS (WS-I + 1) TO VM-SR-TS
010500         SET WS-FOUND TO TRUE
010600         MOVE 'Y' TO VM-SR-FOUND
010700     END-IF.
010800 1199-EXIT.
010900     EXIT.

011100 1200-LOW-SAT-TEST.
011200     IF VM-RL-VALUE (WS-I) < 92
011300         MOVE 'Low oxygen saturation' TO VM-SR-COND
011400         MOVE VM-RL-TS (WS-I) TO VM-SR-TS
011500         SET WS-FOUND TO TRUE
011600         MOVE 'Y' TO VM-SR-FOUND
011700     END-IF.
011800 1299-EXIT.
011900     EXIT.
