000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VMOBSWRT.
000300 AUTHOR. D. OSEI.
000400 INSTALLATION. CLINICAL SYSTEMS -- BATCH MONITORING GROUP.
000500 DATE-WRITTEN. 08/09/95.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.

000800*----------------------------------------------------------------
000900*CHANGE LOG
001000*----------------------------------------------------------------
001100*DATE     BY    TICKET  DESCRIPTION
001200*-------- ----- ------- ------------------------------------
001300*08/09/95 DO    5528    ORIGINAL -- COMMON LINE FORMATTER AND
001400*                       APPEND WRITER FOR THE SEVEN SIMULATOR
001500*                       OUTPUT FILES CALLED BY VMOBSGEN
001600*11/30/98 MA    7010    Y2K REVIEW -- TIMESTAMPS ARE EPOCH
001700*                       MILLIS, NO CHANGE REQUIRED
001800*04/18/01 RO    7480    CLOSE-ALL REQUEST ADDED SO VMOBSGEN
001900*                       CAN SHUT THE FILES DOWN CLEANLY AT
002000*                       END OF THE GENERATION RUN
002100*06/03/02 RO    7900    ONCE-OPENED SWITCH PATTERN CARRIED OVER
002200*                       UNCHANGED FROM THE ORIGINAL -- FILES
002300*                       WITH NO LINES THIS RUN ARE NEVER OPENED
002400*                       AND SO NEVER APPEAR IN THE OUTPUT SET
002500*----------------------------------------------------------------

002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.

003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT VM-SAT-FILE ASSIGN TO SATFILE
003500         ORGANIZATION IS SEQUENTIAL
003600         FILE STATUS IS WS-SAT-STATUS.
003700     SELECT VM-SYS-FILE ASSIGN TO SYSFILE
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-SYS-STATUS.
004000     SELECT VM-DIA-FILE ASSIGN TO DIAFILE
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-DIA-STATUS.
004300     SELECT VM-CHO-FILE ASSIGN TO CHOFILE
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-CHO-STATUS.
004600     SELECT VM-WBC-FILE ASSIGN TO WBCFILE
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-WBC-STATUS.
004900     SELECT VM-RBC-FILE ASSIGN TO RBCFILE
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-RBC-STATUS.
005200     SELECT VM-ALT-FILE ASSIGN TO ALTFILE
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-ALT-STATUS.

005500 DATA DIVISION.
005600 FILE SECTION.

005700*SATURATION READINGS -- OPENED ON FIRST WRITE, LEFT OPEN
005800*UNTIL 9000-CLOSE-ALL.
005900 FD  VM-SAT-FILE
006000     RECORDING MODE IS F
006100     BLOCK CONTAINS 0 RECORDS.
006200 01  VM-SAT-OUT-REC              PIC X(133).

006300*SYSTOLIC BLOOD PRESSURE READINGS.
006400 FD  VM-SYS-FILE
006500     RECORDING MODE IS F
006600     BLOCK CONTAINS 0 RECORDS.
006700 01  VM-SYS-OUT-REC              PIC X(133).

006800*DIASTOLIC BLOOD PRESSURE READINGS.
006900 FD  VM-DIA-FILE
007000     RECORDING MODE IS F
007100     BLOCK CONTAINS 0 RECORDS.
007200 01  VM-DIA-OUT-REC              PIC X(133).

007300*CHOLESTEROL READINGS.
007400 FD  VM-CHO-FILE
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS.
007700 01  VM-CHO-OUT-REC              PIC X(133).

007800*WHITE BLOOD CELL COUNT READINGS.
007900 FD  VM-WBC-FILE
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 01  VM-WBC-OUT-REC              PIC X(133).

008300*RED BLOOD CELL COUNT READINGS.
008400 FD  VM-RBC-FILE
008500     RECORDING MODE IS F
008600     BLOCK CONTAINS 0 RECORDS.
008700 01  VM-RBC-OUT-REC              PIC X(133).

008800*ALERT AND NOTICE LINES -- VMOBSGENS OWN SIMULATED ALERT
008900*OUTPUT, SEPARATE FROM VMALERTS BATCH RUN AGAINST OBSIN.
009000 FD  VM-ALT-FILE
009100     RECORDING MODE IS F
009200     BLOCK CONTAINS 0 RECORDS.
009300 01  VM-ALT-OUT-REC              PIC X(133).

009301 ******************************************************************
009303 *                                                                *
009305 *A    ABSTRACT..                                                 *
009307 *  U1 SUPPORT ELEMENT -- CALLED BY VMOBSGEN ONCE PER             *
009309 *  SIMULATED READING.  REQUEST CODE IN LK-WRT-REQUEST-           *
009311 *  AREA PICKS THE VITAL; THIS ELEMENT FORMATS THE TEXT           *
009313 *  LINE AND WRITES IT TO THE MATCHING PER-VITAL FILE,            *
009315 *  OR TO ALTFILE FOR AN ALERT/NOTICE LINE.                       *
009317 *                                                                *
009319 *J    JCL..                                                      *
009321 *                                                                *
009323 * NONE -- LINK-EDITED INTO VMOBSGEN, NOT RUN AS                  *
009325 * A STEP OF ITS OWN.  DD NAMES BELOW ARE VMOBSGENS.              *
009327 * //SATFILE DD DSN=T54.T9511F0.VMOBSGEN.SATFILE,DISP=(,CATLG)    *
009329 * //SYSFILE DD DSN=T54.T9511F0.VMOBSGEN.SYSFILE,DISP=(,CATLG)    *
009331 * //DIAFILE DD DSN=T54.T9511F0.VMOBSGEN.DIAFILE,DISP=(,CATLG)    *
009333 * //CHOFILE DD DSN=T54.T9511F0.VMOBSGEN.CHOFILE,DISP=(,CATLG)    *
009335 * //WBCFILE DD DSN=T54.T9511F0.VMOBSGEN.WBCFILE,DISP=(,CATLG)    *
009337 * //RBCFILE DD DSN=T54.T9511F0.VMOBSGEN.RBCFILE,DISP=(,CATLG)    *
009339 * //ALTFILE DD DSN=T54.T9511F0.VMOBSGEN.ALTFILE,DISP=(,CATLG)    *
009341 *                                                                *
009343 *P    ENTRY PARAMETERS..                                         *
009345 *     LK-WRT-REQUEST-AREA -- VITAL CODE AND THE                  *
009347 *     FORMATTED TEXT LINE TO WRITE.                              *
009349 *                                                                *
009351 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
009353 *     I/O ERROR ON ANY OF THE SEVEN OUTPUT FILES                 *
009355 *                                                                *
009357 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
009359 *     NONE.                                                      *
009361 *                                                                *
009363 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
009365 *     NONE.                                                      *
009367 *                                                                *
009369 ******************************************************************

009400 WORKING-STORAGE SECTION.

009500*ONE FILE-STATUS AND ONE ONCE-OPENED SWITCH PER OUTPUT FILE --
009600*EACH FILE IS OPENED THE FIRST TIME VMOBSGEN ASKS FOR A LINE
009700*ON IT, AND STAYS OPEN UNTIL THE CLOSE-ALL REQUEST AT END OF
009800*THE GENERATION RUN.
009900 77  WS-SAT-STATUS                     PIC X(02) VALUE SPACES.
010000 77  WS-SAT-OPEN-SW                    PIC X(01) VALUE 'N'.
010100         88  WS-SAT-OPEN               VALUE 'Y'.
010200 77  WS-SYS-STATUS                     PIC X(02) VALUE SPACES.
010300 77  WS-SYS-OPEN-SW                    PIC X(01) VALUE 'N'.
010400         88  WS-SYS-OPEN               VALUE 'Y'.
010500 77  WS-DIA-STATUS                     PIC X(02) VALUE SPACES.
010600 77  WS-DIA-OPEN-SW                    PIC X(01) VALUE 'N'.
010700         88  WS-DIA-OPEN               VALUE 'Y'.
010800 77  WS-CHO-STATUS                     PIC X(02) VALUE SPACES.
010900 77  WS-CHO-OPEN-SW                    PIC X(01) VALUE 'N'.
011000         88  WS-CHO-OPEN               VALUE 'Y'.
011100 77  WS-WBC-STATUS                     PIC X(02) VALUE SPACES.
011200 77  WS-WBC-OPEN-SW                    PIC X(01) VALUE 'N'.
011300         88  WS-WBC-OPEN               VALUE 'Y'.
011400 77  WS-RBC-STATUS                     PIC X(02) VALUE SPACES.
011500 77  WS-RBC-OPEN-SW                    PIC X(01) VALUE 'N'.
011600         88  WS-RBC-OPEN               VALUE 'Y'.
011700 77  WS-ALT-STATUS                     PIC X(02) VALUE SPACES.
011800 77  WS-ALT-OPEN-SW                    PIC X(01) VALUE 'N'.
011900         88  WS-ALT-OPEN               VALUE 'Y'.

012000*COUNT OF LINES WRITTEN THIS RUN, ACROSS ALL SEVEN FILES --
012100*PRINTED AS A SUMMARY WHEN VMOBSGEN ASKS US TO CLOSE UP.
012200 77  WS-LINES-WRITTEN            PIC 9(07) COMP-3 VALUE ZERO.

012300*ONE BUILT LINE, SHARED ACROSS ALL SEVEN WRITE PARAGRAPHS
012400*BELOW -- 1000-WRITE-ONE-LINE FORMATS IT, THE 11XX-17XX
012500*PARAGRAPHS ONLY OPEN THEIR OWN FILE (IF NEEDED) AND WRITE.
012600 01  WS-OUTPUT-LINE-AREA.
012700     05  WS-OUTPUT-LINE               PIC X(132).
012800     05  FILLER                       PIC X(001).
012900 01  WS-OUTPUT-LINE-EDIT REDEFINES WS-OUTPUT-LINE-AREA.
013000     05  FILLER                       PIC X(133).

013100 LINKAGE SECTION.
013200*REQUEST AREA SHAPE -- REQUEST CODE, LABEL CODE (SELECTS
013300*WHICH OF THE SEVEN FILES), THEN THE FORMATTED LINE FIELDS.
013400*VMOBSGEN IS THE ONLY CALLER.
013500 01  LK-WRT-REQUEST-AREA.
013600     05  LK-WRT-REQ-CODE              PIC X(01).
013700         88  LK-WRT-REQ-WRITE         VALUE '1'.
013800         88  LK-WRT-REQ-CLOSE-ALL     VALUE '9'.
013900     05  LK-WRT-LABEL-CODE            PIC 9(01).
014000         88  LK-WRT-IS-SATURATION     VALUE 1.
014100         88  LK-WRT-IS-SYSTOLIC       VALUE 2.
014200         88  LK-WRT-IS-DIASTOLIC      VALUE 3.
014300         88  LK-WRT-IS-CHOLESTEROL    VALUE 4.
014400         88  LK-WRT-IS-WHITE-CELLS    VALUE 5.
014500         88  LK-WRT-IS-RED-CELLS      VALUE 6.
014600         88  LK-WRT-IS-ALERT          VALUE 7.
014700     05  LK-WRT-LABEL-TEXT            PIC X(20).
014800     05  LK-WRT-PATIENT-ID            PIC 9(05).
014900     05  LK-WRT-PATIENT-ID-ALPHA
015000         REDEFINES LK-WRT-PATIENT-ID  PIC X(05).
015100     05  LK-WRT-TIMESTAMP             PIC 9(13).
015200     05  LK-WRT-TIMESTAMP-GROUPS
015300         REDEFINES LK-WRT-TIMESTAMP.
015400         10  LK-WRT-TS-HI              PIC 9(07).
015500         10  LK-WRT-TS-LO              PIC 9(06).
015600     05  LK-WRT-VALUE-TEXT            PIC X(15).
015700     05  FILLER                       PIC X(10).

015800 PROCEDURE DIVISION USING LK-WRT-REQUEST-AREA.

015900*----------------------------------------------------------------
016000*TWO REQUESTS ONLY -- WRITE ONE LINE TO THE FILE THE LABEL
016100*CODE SELECTS, OR CLOSE EVERYTHING THAT GOT OPENED THIS RUN.
016200*----------------------------------------------------------------
016300 0000-MAINLINE.
016400     EVALUATE TRUE
016500         WHEN LK-WRT-REQ-WRITE
016600             PERFORM 1000-WRITE-ONE-LINE THRU 1099-EXIT
016700         WHEN LK-WRT-REQ-CLOSE-ALL
016800             PERFORM 9000-CLOSE-ALL THRU 9099-EXIT
016900         WHEN OTHER
017000             DISPLAY 'VMOBSWRT - BAD REQUEST ' LK-WRT-REQ-CODE
017100     END-EVALUATE.
017200     GOBACK.

017300*----------------------------------------------------------------
017400*Patient ID: <id>, Timestamp: <ts>, Label: <type>, Data: <value>
017500*SAME LINE FORMAT VMALERT'S 1010-PARSE-LINE UNSTRINGS ON.
017600*----------------------------------------------------------------
017700 1000-WRITE-ONE-LINE.
017800     MOVE SPACES TO WS-OUTPUT-LINE.
017900     STRING 'Patient ID: ' DELIMITED BY SIZE
018000         LK-WRT-PATIENT-ID-ALPHA DELIMITED BY SIZE
018100         ', Timestamp: ' DELIMITED BY SIZE
018200         LK-WRT-TIMESTAMP DELIMITED BY SIZE
018300         ', Label: ' DELIMITED BY SIZE
018400         LK-WRT-LABEL-TEXT DELIMITED BY SPACE
018500         ', Data: ' DELIMITED BY SIZE
018600         LK-WRT-VALUE-TEXT DELIMITED BY SPACE
018700         INTO WS-OUTPUT-LINE
018800     END-STRING.
018900     EVALUATE TRUE
019000         WHEN LK-WRT-IS-SATURATION
019100             PERFORM 1100-WRITE-SAT THRU 1199-EXIT
019200         WHEN LK-WRT-IS-SYSTOLIC
019300             PERFORM 1200-WRITE-SYS THRU 1299-EXIT
019400         WHEN LK-WRT-IS-DIASTOLIC
019500             PERFORM 1300-WRITE-DIA THRU 1399-EXIT
019600         WHEN LK-WRT-IS-CHOLESTEROL
019700             PERFORM 1400-WRITE-CHO THRU 1499-EXIT
019800         WHEN LK-WRT-IS-WHITE-CELLS
019900             PERFORM 1500-WRITE-WBC THRU 1599-EXIT
020000         WHEN LK-WRT-IS-RED-CELLS
020100             PERFORM 1600-WRITE-RBC THRU 1699-EXIT
020200         WHEN LK-WRT-IS-ALERT
020300             PERFORM 1700-WRITE-ALT THRU 1799-EXIT
020400     END-EVALUATE.
020500     ADD 1 TO WS-LINES-WRITTEN.
020600 1099-EXIT.
020700     EXIT.

020800*OPEN-ON-FIRST-USE, THEN WRITE -- SAME SHAPE IN ALL SEVEN OF
020900*THE PARAGRAPHS BELOW.
021000 1100-WRITE-SAT.
021100     IF NOT WS-SAT-OPEN
021200         OPEN OUTPUT VM-SAT-FILE
021300         SET WS-SAT-OPEN TO TRUE
021400     END-IF.
021500     WRITE VM-SAT-OUT-REC FROM WS-OUTPUT-LINE-AREA.
021600 1199-EXIT.
021700     EXIT.

021800*SYSTOLIC OUTPUT FILE.
021900 1200-WRITE-SYS.
022000     IF NOT WS-SYS-OPEN
022100         OPEN OUTPUT VM-SYS-FILE
022200         SET WS-SYS-OPEN TO TRUE
022300     END-IF.
022400     WRITE VM-SYS-OUT-REC FROM WS-OUTPUT-LINE-AREA.
022500 1299-EXIT.
022600     EXIT.

022700*DIASTOLIC OUTPUT FILE.
022800 1300-WRITE-DIA.
022900     IF NOT WS-DIA-OPEN
023000         OPEN OUTPUT VM-DIA-FILE
023100         SET WS-DIA-OPEN TO TRUE
023200     END-IF.
023300     WRITE VM-DIA-OUT-REC FROM WS-OUTPUT-LINE-AREA.
023400 1399-EXIT.
023500     EXIT.

023600*CHOLESTEROL OUTPUT FILE.
023700 1400-WRITE-CHO.
023800     IF NOT WS-CHO-OPEN
023900         OPEN OUTPUT VM-CHO-FILE
024000         SET WS-CHO-OPEN TO TRUE
024100     END-IF.
024200     WRITE VM-CHO-OUT-REC FROM WS-OUTPUT-LINE-AREA.
024300 1499-EXIT.
024400     EXIT.

024500*WHITE CELL COUNT OUTPUT FILE.
024600 1500-WRITE-WBC.
024700     IF NOT WS-WBC-OPEN
024800         OPEN OUTPUT VM-WBC-FILE
024900         SET WS-WBC-OPEN TO TRUE
025000     END-IF.
025100     WRITE VM-WBC-OUT-REC FROM WS-OUTPUT-LINE-AREA.
025200 1599-EXIT.
025300     EXIT.

025400*RED CELL COUNT OUTPUT FILE.
025500 1600-WRITE-RBC.
025600     IF NOT WS-RBC-OPEN
025700         OPEN OUTPUT VM-RBC-FILE
025800         SET WS-RBC-OPEN TO TRUE
025900     END-IF.
026000     WRITE VM-RBC-OUT-REC FROM WS-OUTPUT-LINE-AREA.
026100 1699-EXIT.
026200     EXIT.

026300*ALERT/NOTICE OUTPUT FILE.
026400 1700-WRITE-ALT.
026500     IF NOT WS-ALT-OPEN
026600         OPEN OUTPUT VM-ALT-FILE
026700         SET WS-ALT-OPEN TO TRUE
026800     END-IF.
026900     WRITE VM-ALT-OUT-REC FROM WS-OUTPUT-LINE-AREA.
027000 1799-EXIT.
027100     EXIT.

027200*----------------------------------------------------------------
027300*END OF THE GENERATION RUN -- CLOSE WHATEVER GOT OPENED AND
027400*REPORT THE LINE COUNT (TKT 7480).
027500*----------------------------------------------------------------
027600 9000-CLOSE-ALL.
027700     IF WS-SAT-OPEN
027800         CLOSE VM-SAT-FILE
027900     END-IF.
028000     IF WS-SYS-OPEN
028100         CLOSE VM-SYS-FILE
028200     END-IF.
028300     IF WS-DIA-OPEN
028400         CLOSE VM-DIA-FILE
028500     END-IF.
028600     IF WS-CHO-OPEN
028700         CLOSE VM-CHO-FILE
028800     END-IF.
028900     IF WS-WBC-OPEN
029000         CLOSE VM-WBC-FILE
029100     END-IF.
029200     IF WS-RBC-OPEN
029300         CLOSE VM-RBC-FILE
029400     END-IF.
029500     IF WS-ALT-OPEN
029600         CLOSE VM-ALT-FILE
029700     END-IF.
029800*ONE SUMMARY LINE TO THE OPERATOR CONSOLE AT END OF RUN.
029900*COUNTED HERE REGARDLESS OF WHICH OF THE SEVEN FILES THE
030000*LINE ACTUALLY WENT TO.
030100*SEVEN SEQUENTIAL OUTPUT FILES, ONE PER VITAL PLUS ONE FOR
030200*ALERT/NOTICE TEXT -- ALL SAME 133-BYTE RECORD LAYOUT.
030300*SPLIT VIEW OF THE TIMESTAMP, CARRIED OVER FROM THE SHOPS
030400*USUAL TWO-PIECE EPOCH-MILLIS LAYOUT -- NOT USED IN THIS
030500*MEMBER TODAY BUT KEPT FOR PARITY WITH VMPATTBL.
030600*ALREADY FORMATTED BY VMOBSGEN IN THE SAME 9-BYTE HOUSE
030700*FORMAT VMALERT PARSES ON THE WAY BACK IN.
030800     DISPLAY 'VMOBSWRT - OBSERVATION LINES WRITTEN: '
030900         WS-LINES-WRITTEN.
031000 9099-EXIT.
031100     EXIT.
