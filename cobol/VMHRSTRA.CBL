000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VMHRSTRA.
000300 AUTHOR. D. OSEI.
000400 INSTALLATION. CLINICAL SYSTEMS -- BATCH MONITORING GROUP.
000500 DATE-WRITTEN. 08/09/95.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.

000900*----------------------------------------------------------------
001000*CHANGE LOG
001100*----------------------------------------------------------------
001200*DATE     BY    TICKET  DESCRIPTION
001300*-------- ----- ------- ------------------------------------
001400*08/09/95 DO    5528    ORIGINAL -- HEART RATE STRATEGY, FIRST
001500*                       RECORD OVER 1.5 TIMES THE LIST MEAN
001600*                       (TKT 5528)
001700*11/30/98 MA    7010    Y2K REVIEW -- NO DATE FIELDS IN THIS
001800*                       MEMBER, NO CHANGE REQUIRED
001900*04/18/01 RO    7460    MEAN NOW CARRIED TO FOUR DECIMAL PLACES
002000*                       -- TWO-PLACE MEAN LET A BORDERLINE
002100*                       READING SLIP BY WITHOUT ALERTING
002200*----------------------------------------------------------------

002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.

003100 DATA DIVISION.

003110 ******************************************************************
003111 *                                                                *
003112 *A    ABSTRACT..                                                 *
003113 *  U3 HEART RATE STRATEGY MEMBER -- SCANS ONE                    *
003114 *  PATIENT'S VM-RECORD-LIST FOR THAT VITAL IN                    *
003115 *  TIMESTAMP ORDER AND RETURNS THE FIRST ENTRY                   *
003116 *  THAT BREAKS THE CONFIGURED LIMIT IN                           *
003117 *  VM-STRATEGY-RESULT.  ONE OF THE THREE MEMBERS                 *
003118 *  VMALERT SWITCHES BETWEEN BY UPSI-0.                           *
003119 *                                                                *
003120 *J    JCL..                                                      *
003121 *                                                                *
003122 * NONE -- LINK-EDITED INTO VMALERT, NOT RUN AS                   *
003123 * A STEP OF ITS OWN.                                             *
003124 *                                                                *
003125 *P    ENTRY PARAMETERS..                                         *
003126 *     VM-RECORD-LIST     -- READINGS FOR ONE                     *
003127 *                           PATIENT, ONE VITAL                   *
003128 *     VM-STRATEGY-RESULT -- RETURNED FIRST HIT,                  *
003129 *                           OR VM-SR-NO-ALERT                    *
003130 *                                                                *
003131 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
003132 *     NONE.                                                      *
003133 *                                                                *
003134 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003135 *     NONE.                                                      *
003136 *                                                                *
003137 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
003138 *     VMRECLST ---- RECORD LIST / STRATEGY RESULT                *
003139 *                                                                *
003140 ******************************************************************

003200 WORKING-STORAGE SECTION.

003400 77  WS-I                        PIC 9(03) COMP.
003500 77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
003600         88  WS-FOUND                 VALUE 'Y'.

003800*RUNNING SUM AND MEAN -- FOUR-PLACE MEAN PER TKT 7460, ABOVE
003900*THE TWO DECIMAL PLACES THE MEASUREMENT FIELD ITSELF CARRIES.
004000 01  WS-MEAN-WORK.
004100     05  WS-SUM                       PIC S9(09)V9(04) COMP-3.
004200     05  WS-MEAN                      PIC S9(07)V9(04) COMP-3.
004300     05  WS-THRESHOLD                 PIC S9(07)V9(04) COMP-3.
004400 01  WS-MEAN-WORK-EDIT REDEFINES WS-MEAN-WORK.
004500     05  FILLER                       PIC X(11).

004700 LINKAGE SECTION.

004800*SHARED RECORD LIST / STRATEGY RESULT LAYOUT
004900 COPY VMRECLST.

006800 PROCEDURE DIVISION USING VM-RECORD-LIST, VM-STRATEGY-RESULT.

007000 0000-MAINLINE.
007100     MOVE 'N' TO VM-SR-FOUND.
007200     MOVE SPACES TO VM-SR-COND.
007300     MOVE ZERO TO VM-SR-TS.
007400     MOVE 'N' TO WS-FOUND-SW.
007500     MOVE ZERO TO WS-SUM.
007600     IF VM-RL-COUNT = ZERO
007700         GOBACK
007800     END-IF.
007900     PERFORM 1000-ACCUMULATE THRU 1099-EXIT
008000         VARYING WS-I FROM 1 BY 1
008100         UNTIL WS-I > VM-RL-COUNT.
008200     COMPUTE WS-MEAN ROUNDED = WS-SUM / VM-RL-COUNT.
008300     COMPUTE WS-THRESHOLD ROUNDED = WS-MEAN * 1.5.
008400     PERFORM 2000-SCAN-FOR-HIGH THRU 2099-EXIT
008500         VARYING WS-I FROM 1 BY 1
008600         UNTIL WS-I > VM-RL-COUNT OR WS-FOUND.
008700     GOBACK.

008900 1000-ACCUMULATE.
009000     ADD VM-RL-VALUE (WS-I) TO WS-SUM.
009100 1099-EXIT.
009200     EXIT.

009400*----------------------------------------------------------------
009500*FIRST READING MORE THAN ONE AND ONE-HALF TIMES THE LIST MEAN
009600*IS THE HIT -- THE REST OF THE LIST IS NEVER LOOKED AT.
009700*----------------------------------------------------------------
009800 2000-SCAN-FOR-HIGH.
009900     IF VM-RL-VALUE (WS-I) > WS-THRESHOLD
010000         MOVE 'Abnormally high heart rate' TO VM-SR-COND
010100         MOVE VM-RL-TS (WS-I) TO VM-SR-TS
010200         SET WS-FOUND TO TRUE
010300         MOVE 'Y' TO VM-SR-FOUND
010400     END-IF.
010500 2099-EXIT.
010600     EXIT.
