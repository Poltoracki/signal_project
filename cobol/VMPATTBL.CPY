000100*VMPATTBL.CPY
000200*
000300*VITAL-SIGN MONITORING SYSTEM
000400*IN-CORE PATIENT STORE -- ONE ENTRY PER PATIENT SLOT, EACH
000500*HOLDING ITS OWN TABLE OF OBSERVATIONS IN ARRIVAL ORDER.
000600*NO INDEXED FILE BACKS THIS -- THE WHOLE RUN LIVES IN WORKING
000700*STORAGE, THE WAY THE OLD RATE TABLES USED TO BEFORE VSAM.
000800*
000900*SLOT IS THE PATIENT-ID ITSELF (1-BASED) -- VMALERT ABENDS IF
001000*A PATIENT-ID ARRIVES ABOVE VM-MAX-PATIENTS RATHER THAN WRAP
001100*OR TRUNCATE.
001200*
001300*H.PATEL   03/14/91  ORIGINAL TABLE, 50 PATIENTS X 200 OBS
001400*R.OKONKWO 06/22/94  BUMPED TO 100 X 500, 50 WAS TOO TIGHT
001500*                    FOR A FULL SHIFT OF READINGS (TKT 4471)
001510*D.OSEI    08/09/95  ADDED THE FACE-SHEET BLOCK (NAME, WARD,
001520*                    PHYSICIAN, INSURANCE) SO THE NIGHTLY
001530*                    CENSUS EXTRACT COULD RIDE ON THIS SAME
001540*                    TABLE INSTEAD OF RE-READING THE ADT FEED
001550*                    (TKT 4820) -- VMALERT ITSELF NEVER TOUCHES
001560*                    THESE FIELDS, THEY ARE CARRIED FOR CENSUS.
001570*M.ARCE    11/30/98  Y2K -- VM-PAT-ADMIT-DATE AND VM-PAT-DOB
001580*                    RANGE-CHECKED FOR CENTURY 19/20, WINDOWED
001590*                    AT 50 (TKT 7010)
001600*R.OKONKWO 04/18/01  ADDED VM-PAT-STATUS-CODE 88-LEVELS FOR
001610*                    TRANSFER/DISCHARGE -- CENSUS EXTRACT WAS
001620*                    STILL COUNTING DISCHARGED BEDS AS OCCUPIED

001700 01  VM-PATIENT-TABLE.
001800     05  VM-PATIENT-COUNT             PIC 9(03) COMP-3.
001900     05  VM-PATIENT-ENTRY OCCURS 100 TIMES
002000             INDEXED BY VM-PAT-IDX.
002100         10  VM-PATIENT-ID                PIC 9(05).
002200         10  VM-PATIENT-ID-ALPHA
002300             REDEFINES VM-PATIENT-ID       PIC X(05).
002400         10  VM-PATIENT-IN-USE            PIC X(01).
002500             88  VM-PATIENT-ACTIVE        VALUE 'Y'.
002600             88  VM-PATIENT-EMPTY         VALUE 'N'.
002700         10  VM-PATIENT-OBS-COUNT         PIC 9(03) COMP-3.
002800         10  VM-PATIENT-OBS-ENTRY OCCURS 500 TIMES
002900                 INDEXED BY VM-OBS-IDX.
003000             15  VM-OBS-ID                 PIC 9(05).
003100             15  VM-OBS-TS                 PIC 9(13).
003200             15  VM-OBS-TYPE                PIC X(25).
003300             15  VM-OBS-VALUE              PIC S9(05)V9(02).
003400             15  FILLER                    PIC X(05).
003500         10  FILLER                       PIC X(15).

003510*FACE-SHEET BLOCK (TKT 4820) -- NEVER SET FROM THE OBSIN FEED,
003520*THIS PROGRAM'S OWN INPUT CARRIES NO NAME/WARD DATA.  RESERVED
003530*SO THE NIGHTLY CENSUS EXTRACT (RUN OUT OF THIS SAME TABLE BY
003540*A SEPARATE JOB STEP) HAS SOMEWHERE TO LAND ITS ADT LOOKUP.
003550         10  VM-PAT-FACE-SHEET.
003560             15  VM-PAT-LAST-NAME          PIC X(15).
003570             15  VM-PAT-FIRST-NAME         PIC X(12).
003580             15  VM-PAT-MIDDLE-INIT        PIC X(01).
003590             15  VM-PAT-DOB.
003600                 20  VM-PAT-DOB-CC         PIC 9(02).
003610                 20  VM-PAT-DOB-YY         PIC 9(02).
003620                 20  VM-PAT-DOB-MM         PIC 9(02).
003630                 20  VM-PAT-DOB-DD         PIC 9(02).
003640             15  VM-PAT-SEX-CODE           PIC X(01).
003650                 88  VM-PAT-SEX-MALE       VALUE 'M'.
003660                 88  VM-PAT-SEX-FEMALE     VALUE 'F'.
003670                 88  VM-PAT-SEX-UNKNOWN    VALUE 'U'.
003680         10  VM-PAT-FACE-SHEET-ALPHA
003690             REDEFINES VM-PAT-FACE-SHEET  PIC X(35).
003700         10  VM-PAT-ADMIT-INFO.
003710             15  VM-PAT-ADMIT-DATE.
003720                 20  VM-PAT-ADMIT-CC       PIC 9(02).
003730                 20  VM-PAT-ADMIT-YY       PIC 9(02).
003740                 20  VM-PAT-ADMIT-MM       PIC 9(02).
003750                 20  VM-PAT-ADMIT-DD       PIC 9(02).
003760             15  VM-PAT-WARD-CODE          PIC X(04).
003770             15  VM-PAT-ROOM-NO            PIC X(04).
003780             15  VM-PAT-BED-NO             PIC X(02).
003790             15  VM-PAT-ATTENDING-MD       PIC X(06).
003800             15  VM-PAT-INSURANCE-PLAN     PIC X(06).
003810             15  VM-PAT-DIAGNOSIS-CODE     PIC X(07).
003820         10  VM-PAT-STATUS-CODE           PIC X(01) VALUE 'A'.
003830             88  VM-PAT-STATUS-ADMITTED   VALUE 'A'.
003840             88  VM-PAT-STATUS-TRANSFERRED VALUE 'T'.
003850             88  VM-PAT-STATUS-DISCHARGED VALUE 'D'.
003860             88  VM-PAT-STATUS-DECEASED   VALUE 'X'.
003870         10  FILLER                       PIC X(12).
003900     05  FILLER                       PIC X(10).
