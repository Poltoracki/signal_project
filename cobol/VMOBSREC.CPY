000100*VMOBSREC.CPY
000200*
000300*VITAL-SIGN MONITORING SYSTEM
000400*OBSERVATION RECORD LAYOUT
000500*
000600*ONE READING FOR ONE PATIENT AT ONE POINT IN TIME.  CARRIED
000700*BOTH AS THE FLAT TEXT LINE WRITTEN/READ ON THE <LABEL>.TXT
000800*FILES AND AS THE PARSED NUMERIC FIELDS USED ONCE A LINE HAS
000900*BEEN UNSTRUNG BY VMALERT OR BUILT BY VMOBSGEN.
001000*
001100*H.PATEL   03/14/91  ORIGINAL LAYOUT
001200*R.OKONKWO 09/02/93  WIDENED REC-TYPE, DIASTOLIC LABEL RAN LONG
001300*M.ARCE    11/30/98  Y2K -- TIMESTAMP IS EPOCH MILLIS, NO DATE
001400*                    FIELD TO FIX, NO CHANGE MADE
001500*D.OSEI    08/09/95  VALUE-TEXT FIXED AT 9 BYTES -- SIGN, FIVE
001600*                    DIGITS, DECIMAL POINT, TWO DIGITS -- SO
001700*                    VMALERT CAN LIFT IT BY POSITION INSTEAD OF
001800*                    UNSTRINGING THE DECIMAL POINT (TKT 5528)
001810*R.OKONKWO 04/18/01  ADDED THE DEVICE/SOURCE/QUALITY BLOCK BELOW
001820*                    SO THIS SAME RECORD COULD CARRY READINGS
001830*                    FED IN FROM THE NEW BEDSIDE MONITORS, NOT
001840*                    JUST FROM VMOBSGEN'S SIMULATOR (TKT 7455)
001850*                    -- VMALERT ITSELF STILL ONLY LOOKS AT
001860*                    REC-TYPE AND MEAS-VALUE.

002000 01  VM-OBS-TEXT-LINE.
002100     05  VM-OBS-LINE-TEXT             PIC X(132).
002200     05  FILLER                       PIC X(001).

002400*PARSED FORM OF THE LINE ABOVE.  REC-TYPE RUNS 25 TO COVER
002500*'DIASTOLIC BLOOD PRESSURE' -- WIDENED FROM THE ORIGINAL 20
002600*BYTE FIELD BY R.OKONKWO, SEE HISTORY ABOVE.
002700 01  VM-OBS-FIELDS.
002800     05  VM-OBS-PATIENT-ID            PIC 9(05).
002900     05  VM-OBS-PATIENT-ID-ALPHA
003000         REDEFINES VM-OBS-PATIENT-ID  PIC X(05).
003100     05  VM-OBS-TIMESTAMP             PIC 9(13).
003200     05  VM-OBS-TIMESTAMP-GROUPS
003300         REDEFINES VM-OBS-TIMESTAMP.
003400         10  VM-OBS-TS-HI              PIC 9(07).
003500         10  VM-OBS-TS-LO              PIC 9(06).
003600     05  VM-OBS-REC-TYPE              PIC X(25).
003700     05  VM-OBS-MEAS-VALUE            PIC S9(05)V9(02).
003800*    FIXED 9-BYTE FORM: 1 SIGN + 5 WHOLE + '.' + 2 FRACTION,
003900*    E.G. +00123.45 OR -00007.50.  SEE HISTORY ABOVE, TKT 5528.
004000     05  VM-OBS-VALUE-TEXT            PIC X(09).

004010*TKT 7455 BLOCK -- NOT WRITTEN OR READ BY VMOBSGEN'S SIMULATED
004020*READINGS, RESERVED FOR THE BEDSIDE-MONITOR FEED.
004030     05  VM-OBS-SOURCE-BLOCK.
004040         10  VM-OBS-DEVICE-ID          PIC X(08).
004050         10  VM-OBS-SOURCE-SYSTEM      PIC X(06).
004060             88  VM-OBS-SRC-SIMULATOR VALUE 'VMOBGEN'.
004070             88  VM-OBS-SRC-BEDSIDE   VALUE 'BEDMON'.
004080         10  VM-OBS-QUALITY-CODE       PIC X(01).
004090             88  VM-OBS-QUAL-GOOD     VALUE 'G'.
004100             88  VM-OBS-QUAL-SUSPECT  VALUE 'S'.
004110             88  VM-OBS-QUAL-REJECTED VALUE 'R'.
004120         10  VM-OBS-ENTRY-SHIFT        PIC X(01).
004130             88  VM-OBS-SHIFT-DAY     VALUE 'D'.
004140             88  VM-OBS-SHIFT-EVENING VALUE 'E'.
004150             88  VM-OBS-SHIFT-NIGHT   VALUE 'N'.
004160         10  VM-OBS-OPERATOR-ID        PIC X(06).
004170         10  VM-OBS-BATCH-ID           PIC 9(05).
004180         10  VM-OBS-SEQUENCE-NO        PIC 9(05) COMP-3.
004190     05  VM-OBS-SOURCE-BLOCK-ALPHA
004200         REDEFINES VM-OBS-SOURCE-BLOCK PIC X(23).
004210     05  FILLER                       PIC X(16).
