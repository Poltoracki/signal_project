000100*VMALRREC.CPY
000200*
000300*VITAL-SIGN MONITORING SYSTEM
000400*ALERT RECORD AND DECORATOR WORK AREA -- SHARED BY VMALERT,
000500*THE THREE STRATEGY MEMBERS AND VMALRMGR.
000600*
000700*H.PATEL   03/14/91  ORIGINAL ALERT LINE, NO DECORATION
000800*D.OSEI    08/09/95  ADDED PRIORITY/REPEAT WORK AREA FOR
000900*                    VMALRMGR (TKT 5528)
000910*R.OKONKWO 09/25/03  ADDED SEVERITY/ACK/DISPATCH BLOCK BELOW --
000920*                    SHIFT SUPERVISORS WANTED TO BE ABLE TO
000930*                    MARK AN ALERT ACKNOWLEDGED ON THE PRINTED
000940*                    LOG WITHOUT RERUNNING THE JOB (TKT 8120)

001100 01  VM-ALERT-RECORD.
001200     05  VM-ALERT-PATIENT             PIC X(10).
001300     05  VM-ALERT-COND                PIC X(80).
001400     05  VM-ALERT-TS                  PIC 9(13).
001500     05  VM-ALERT-TS-GROUPS
001600         REDEFINES VM-ALERT-TS.
001700         10  VM-ALERT-TS-HI            PIC 9(07).
001800         10  VM-ALERT-TS-LO            PIC 9(06).
001810     05  VM-ALERT-SEVERITY-CODE       PIC X(01) VALUE 'M'.
001820         88  VM-ALERT-SEV-LOW         VALUE 'L'.
001830         88  VM-ALERT-SEV-MEDIUM      VALUE 'M'.
001840         88  VM-ALERT-SEV-HIGH        VALUE 'H'.
001850     05  VM-ALERT-ACK-FLAG            PIC X(01) VALUE 'N'.
001860         88  VM-ALERT-ACKNOWLEDGED    VALUE 'Y'.
001870         88  VM-ALERT-NOT-ACKED       VALUE 'N'.
001880     05  VM-ALERT-SOURCE-STRATEGY     PIC X(02) VALUE SPACES.
001890         88  VM-ALERT-SRC-BP          VALUE 'BP'.
001900         88  VM-ALERT-SRC-HR          VALUE 'HR'.
001910         88  VM-ALERT-SRC-O2          VALUE 'O2'.
001920     05  FILLER                       PIC X(07).

002100*VMALRMGR LINKAGE WORK AREA -- REQUEST CODE SELECTS THE
002200*ENTRY POINT (SEE VMALRMGR HEADER FOR THE LIST).
002300 01  VM-ALRMGR-REQUEST-AREA.
002400     05  VM-ALRMGR-REQ-CODE           PIC X(01).
002500         88  VM-REQ-DECORATE-PRIORITY VALUE '1'.
002600         88  VM-REQ-DECORATE-REPEAT   VALUE '2'.
002700         88  VM-REQ-LOG-AND-COUNT     VALUE '3'.
002800         88  VM-REQ-GET-COUNT         VALUE '4'.
002900     05  VM-ALRMGR-PRIORITY-CODE      PIC 9(01).
003000         88  VM-PRIORITY-LOW          VALUE 1.
003100         88  VM-PRIORITY-MEDIUM       VALUE 2.
003200         88  VM-PRIORITY-HIGH         VALUE 3.
003300     05  VM-ALRMGR-PRIORITY-TEXT      PIC X(06).
003400     05  VM-ALRMGR-REPEAT-COUNT       PIC 9(03) COMP-3.
003500     05  VM-ALRMGR-COND-IN            PIC X(80).
003600     05  VM-ALRMGR-COND-OUT           PIC X(80).
003650     05  VM-ALRMGR-MESSAGE-TEXT       PIC X(120).
003660     05  VM-ALRMGR-MESSAGE-HALVES
003670         REDEFINES VM-ALRMGR-MESSAGE-TEXT.
003680         10  VM-ALRMGR-MESSAGE-1      PIC X(60).
003690         10  VM-ALRMGR-MESSAGE-2      PIC X(60).
003700     05  VM-ALRMGR-TOTAL-COUNT        PIC 9(07) COMP-3.
003800     05  FILLER                       PIC X(10).
