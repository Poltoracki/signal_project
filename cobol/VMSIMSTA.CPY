000100*VMSIMSTA.CPY
000200*
000300*VITAL-SIGN MONITORING SYSTEM
000400*SIMULATOR STATE TABLE -- ONE ENTRY PER PATIENT SLOT, HOLDS
000500*THE LAST GENERATED READING SO VMOBSGEN CAN WALK IT ON THE
000600*NEXT CYCLE INSTEAD OF PICKING A FRESH VALUE EVERY TIME.
000700*
000800*H.PATEL   03/14/91  ORIGINAL STATE TABLE
000900*R.OKONKWO 06/22/94  MATCHED PATIENT COUNT TO VMPATTBL (100)
000910*D.OSEI    08/28/95  ADDED VM-SIM-CYCLE-COUNT AND LAST-GEN-TS
000920*                    SO VMOBSGEN COULD REPORT HOW MANY CYCLES
000930*                    RAN AND WHEN EACH SLOT WAS LAST TOUCHED
000940*                    (TKT 5601) -- COSMETIC ONLY, VMALERT NEVER
000950*                    READS THESE TWO FIELDS

001100 01  VM-SIM-STATE-TABLE.
001200     05  VM-SIM-ENTRY OCCURS 100 TIMES
001300             INDEXED BY VM-SIM-IDX.
001400         10  VM-SIM-LAST-VITALS.
001450             15  VM-SIM-LAST-SATURATION   PIC 9(03).
001460             15  VM-SIM-LAST-SYSTOLIC     PIC 9(03).
001470             15  VM-SIM-LAST-DIASTOLIC    PIC 9(03).
001500         10  VM-SIM-LAST-VITALS-ALPHA
001600             REDEFINES VM-SIM-LAST-VITALS PIC X(09).
002000         10  VM-SIM-BASE-CHOLESTEROL      PIC 9(03)V9(02).
002100         10  VM-SIM-BASE-WHITE-CELLS      PIC 9(02)V9(02).
002200         10  VM-SIM-BASE-RED-CELLS        PIC 9(01)V9(02).
002300         10  VM-SIM-ALERT-STATE           PIC X(01).
002400             88  VM-SIM-ALERT-PRESSED     VALUE 'Y'.
002500             88  VM-SIM-ALERT-RESOLVED    VALUE 'N'.
002510         10  VM-SIM-CYCLE-COUNT           PIC 9(05) COMP-3
002520             VALUE ZERO.
002530         10  VM-SIM-LAST-GEN-TS           PIC 9(13) VALUE ZERO.
002540         10  VM-SIM-LAST-GEN-TS-GROUPS
002550             REDEFINES VM-SIM-LAST-GEN-TS.
002560             15  VM-SIM-LAST-GEN-TS-HI    PIC 9(07).
002570             15  VM-SIM-LAST-GEN-TS-LO    PIC 9(06).
002580         10  VM-SIM-RUN-STATUS            PIC X(01) VALUE 'R'.
002590             88  VM-SIM-STATUS-RUNNING    VALUE 'R'.
002591             88  VM-SIM-STATUS-PAUSED     VALUE 'P'.
002592             88  VM-SIM-STATUS-ENDED      VALUE 'E'.
002600         10  FILLER                       PIC X(10).
002700     05  FILLER                       PIC X(10).
