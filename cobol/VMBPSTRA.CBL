000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VMBPSTRA.
000300 AUTHOR. D. OSEI.
000400 INSTALLATION. CLINICAL SYSTEMS -- BATCH MONITORING GROUP.
000500 DATE-WRITTEN. 08/09/95.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.

000900*----------------------------------------------------------------
001000*CHANGE LOG
001100*----------------------------------------------------------------
001200*DATE     BY    TICKET  DESCRIPTION
001300*-------- ----- ------- ------------------------------------
001400*08/09/95 DO    5528    ORIGINAL -- BLOOD PRESSURE STRATEGY,
001500*                       FIRST-HIT-WINS, CALLED BY VMALERT'S
001600*                       STRATEGY DISPATCH (TKT 5528)
001700*11/30/98 MA    7010    Y2K REVIEW -- NO DATE FIELDS IN THIS
001800*                       MEMBER, NO CHANGE REQUIRED
001900*06/03/02 RO    7900    TREND TEST NOW CHECKED AHEAD OF THE
002000*                       CRITICAL TEST AT EACH INDEX, MATCHES
002100*                       THE ORDER THE ENGINE MEMBER USES
002200*----------------------------------------------------------------

002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.

003100 DATA DIVISION.

003110 ******************************************************************
003111 *                                                                *
003112 *A    ABSTRACT..                                                 *
003113 *  U3 BLOOD PRESSURE STRATEGY MEMBER -- SCANS ONE                *
003114 *  PATIENT'S VM-RECORD-LIST FOR THAT VITAL IN                    *
003115 *  TIMESTAMP ORDER AND RETURNS THE FIRST ENTRY                   *
003116 *  THAT BREAKS THE CONFIGURED LIMIT IN                           *
003117 *  VM-STRATEGY-RESULT.  ONE OF THE THREE MEMBERS                 *
003118 *  VMALERT SWITCHES BETWEEN BY UPSI-0.                           *
003119 *                                                                *
003120 *J    JCL..                                                      *
003121 *                                                                *
003122 * NONE -- LINK-EDITED INTO VMALERT, NOT RUN AS                   *
003123 * A STEP OF ITS OWN.                                             *
003124 *                                                                *
003125 *P    ENTRY PARAMETERS..                                         *
003126 *     VM-RECORD-LIST     -- READINGS FOR ONE                     *
003127 *                           PATIENT, ONE VITAL                   *
003128 *     VM-STRATEGY-RESULT -- RETURNED FIRST HIT,                  *
003129 *                           OR VM-SR-NO-ALERT                    *
003130 *                                                                *
003131 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
003132 *     NONE.                                                      *
003133 *                                                                *
003134 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003135 *     NONE.                                                      *
003136 *                                                                *
003137 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
003138 *     VMRECLST ---- RECORD LIST / STRATEGY RESULT                *
003139 *                                                                *
003140 ******************************************************************

003200 WORKING-STORAGE SECTION.

003400 77  WS-I                        PIC 9(03) COMP.
003500 77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
003600         88  WS-FOUND                 VALUE 'Y'.

003800 01  WS-DIFFS.
003900     05  WS-DIFF-1                    PIC S9(06)V9(02).
004000     05  WS-DIFF-2                    PIC S9(06)V9(02).
004100     05  WS-DIFF-3                    PIC S9(06)V9(02).
004200 01  WS-DIFFS-EDIT REDEFINES WS-DIFFS.
004300     05  FILLER                       PIC X(24).

004500 LINKAGE SECTION.

004600*SHARED RECORD LIST / STRATEGY RESULT LAYOUT
004700 COPY VMRECLST.

006600 PROCEDURE DIVISION USING VM-RECORD-LIST, VM-STRATEGY-RESULT.

006800 0000-MAINLINE.
006900     MOVE 'N' TO VM-SR-FOUND.
007000     MOVE SPACES TO VM-SR-COND.
007100     MOVE ZERO TO VM-SR-TS.
007200     MOVE 'N' TO WS-FOUND-SW.
007300     PERFORM 1000-SCAN-ONE-INDEX THRU 1099-EXIT
007400         VARYING WS-I FROM 1 BY 1
007500         UNTIL WS-I > VM-RL-COUNT OR WS-FOUND.
007600     GOBACK.

007800*----------------------------------------------------------------
007900*ONE INDEX OF THE SCAN -- TREND TEST FIRST (WHEN THREE MORE
008000*READINGS FOLLOW), THEN THE CRITICAL-VALUE TEST.  FIRST HIT
008100*WINS, THE REST OF THE LIST IS NEVER LOOKED AT.
008200*----------------------------------------------------------------
008300 1000-SCAN-ONE-INDEX.
008400     IF WS-I + 3 <= VM-RL-COUNT
008500         PERFORM 1100-TREND-TEST THRU 1199-EXIT
008600     END-IF.
008700     IF NOT WS-FOUND
008800         PERFORM 1200-CRITICAL-TEST THRU 1299-EXIT
008900     END-IF.
009000 1099-EXIT.
009100     EXIT.

009300 1100-TREND-TEST.
009400     COMPUTE WS-DIFF-1 =
009500         VM-RL-VALUE (WS-I)     - VM-RL-VALUE (WS-I + 1).
009600     COMPUTE WS-DIFF-2 =
009700         VM-RL-VALUE (WS-I + 1) - VM-RL-VALUE (WS-I + 2).
009800     COMPUTE WS-DIFF-3 =
009900         VM-RL-VALUE (WS-I + 2) - VM-RL-VALUE (WS-I + 3).
010000     IF WS-DIFF-1 > 10 AND WS-DIFF-2 > 10 AND WS-DIFF-3 > 10
010100         MOVE 'Decreasing trend in blood pressure'
010200             TO VM-SR-COND
010300         MOVE VM-RL-TS (WS-I + 3) TO VM-SR-TS
010400         SET WS-FOUND TO TRUE
010500         MOVE 'Y' TO VM-SR-FOUND
010600     ELSE
010700         IF WS-DIFF-1 < -10 AND WS-DIFF-2 < -10
010800             AND WS-DIFF-3 < -10
010900             MOVE 'Increasing trend in blood pressure'
011000                 TO VM-SR-COND
011100             MOVE VM-RL-TS (WS-I + 3) TO VM-SR-TS
011200             SET WS-FOUND TO TRUE
011300             MOVE 'Y' TO VM-SR-FOUND
011400         END-IF
011500     END-IF.
011600 1199-EXIT.
011700     EXIT.

011900 1200-CRITICAL-TEST.
012000     IF VM-RL-VALUE (WS-I) > 180
012100         MOVE 'Critical high blood pressure' TO VM-SR-COND
012200         MOVE VM-RL-TS (WS-I) TO VM-SR-TS
012300         SET WS-FOUND TO TRUE
012400         MOVE 'Y' TO VM-SR-FOUND
012500     ELSE
012600         IF VM-RL-VALUE (WS-I) < 90
012700             MOVE 'Critical low blood pressure' TO VM-SR-COND
012800             MOVE VM-RL-TS (WS-I) TO VM-SR-TS
012900             SET WS-FOUND TO TRUE
013000             MOVE 'Y' TO VM-SR-FOUND
013100         END-IF
013200     END-IF.
013300 1299-EXIT.
013400     EXIT.
